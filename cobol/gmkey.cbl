000100*****************************************************************
000200*                                                               *
000300*           Client Key / Intake Filename Utilities              *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*
000900      program-id.         gmkey.
001000      author.             S R Deshmukh.
001100      installation.       Anand Tax Consultants Pvt Ltd - EDP Section.
001200      date-written.       14/03/1987.
001300      date-compiled.
001400      security.           Copyright (C) 1987-2026, Anand Tax
001500                           Consultants Pvt Ltd.  All rights reserved.
001600*    Remarks.            Builds and splits the Client-Name / State
001700*                        key used throughout the GM run, chooses the
001800*                        best GSTR-2B copy among duplicate intake
001900*                        files for one client, and flags an intake
002000*                        entry as an Extra (unprocessable) file.
002100*    Version.            See Prog-Name in WS.
002200*    Called Modules.     None.
002300*    Functions Used.     None - no intrinsic FUNCTIONs, table driven.
002400*    Files Used.         None - pure subroutine.
002500*
002600* Changes:
002700* 14/03/1987 srd - 1.0.00 Created - was the branch/ledger-code key
002800*                         splitter for the old sales-tax reconciliation
002900*                         run (KEY = branch-code + ledger-no).
003000* 02/11/1991 srd -    .01 Added Best-File selection for duplicate
003100*                         ledger extracts re-keyed same day.
003200* 19/06/1998 srd -    .02 Y2K review - no 2-digit years held here,
003300*                         no change needed.
003400* 11/03/2004 amk - 2.0    Re-purposed key fields for GSTR era state
003500*                         returns ahead of the VAT-to-GST migration.
003600* 23/09/2017 pn  - 3.0.00 Converted for GST regime - key is now
003700*                         Client-Name + State-Code, not branch/ledger.
003800*                         Added Extra-Test for the new intake folder
003900*                         scan (GSTR2B-*/ImsReco-* naming).
004000* 30/01/2018 pn      .01  Fix Best-File when Gmkey-Cand-Count is zero.
004100* 17/02/2026 rd  - 3.1.00 Rebuilt trim/scan loops over char-array
004200*                         redefinitions per current coding standard -
004300*                         no more ad-hoc reference modification.
004400*
004500*****************************************************************
004600* Copyright Notice.
004700* This module is part of the GM (GSTR-2B / IMS Merge) batch system
004800* of Anand Tax Consultants Pvt Ltd and is supplied to clients of the
004900* firm under the GNU General Public License; see file COPYING.
005000* Distributed WITHOUT ANY WARRANTY - see the licence for details.
005100*****************************************************************
005200*
005300 environment             division.
005400 configuration           section.
005500 source-computer.        GNU-LINUX.
005600 object-computer.        GNU-LINUX.
005700 special-names.
005800     c01 is top-of-form
005900     class gm-alpha is "A" thru "Z"
006000     upsi-0 is gm-upsi-test-sw.
006100*
006200 data                    division.
006300 working-storage         section.
006400 77  prog-name               pic x(15)  value "GMKEY (3.1.00)".
006500 01  GM-Work-Fields.
006600     03  Gmkey-Wk-Len            pic 99       comp.
006700     03  Gmkey-Wk-Pos            pic 99       comp.
006800     03  Gmkey-Wk-Name-Len       pic 99       comp.
006900     03  Gmkey-Wk-Ix             pic 99       comp.
007000     03  filler                  pic x(2).
007100*
007200 linkage                 section.
007300*
007400 01  GM-Key-Linkage.
007500     03  Gmkey-Function          pic x.
007600         88  Gmkey-Fn-Build-Key       value "B".
007700         88  Gmkey-Fn-Split-Key       value "S".
007800         88  Gmkey-Fn-Best-File       value "F".
007900         88  Gmkey-Fn-Extra-Test      value "X".
008000     03  Gmkey-In-Name           pic x(30).
008100     03  Gmkey-In-Name-R  redefines Gmkey-In-Name.
008200         05  Gmkey-In-Name-Char  pic x   occurs 30.
008300     03  Gmkey-In-State          pic xx.
008400     03  Gmkey-In-Key            pic x(33).
008500     03  Gmkey-In-Key-R   redefines Gmkey-In-Key.
008600         05  Gmkey-In-Key-Char   pic x   occurs 33.
008700     03  Gmkey-Out-Name          pic x(30).
008800     03  Gmkey-Out-State         pic xx.
008900     03  Gmkey-Out-Key           pic x(33).
009000     03  Gmkey-Out-Key-R  redefines Gmkey-Out-Key.
009100         05  Gmkey-Out-Key-Char  pic x   occurs 33.
009200     03  Gmkey-Cand-Count        pic 9(2)     comp.
009300     03  Gmkey-Cand-Dup-Seq      pic 9(2)     comp occurs 20.
009400     03  Gmkey-Best-Ix           pic 9(2)     comp.
009500     03  Gmkey-Test-File-Type    pic x.
009600     03  Gmkey-Test-Month        pic x(3).
009700     03  Gmkey-Test-Year         pic x(4).
009800     03  Gmkey-Sel-Month         pic x(3).
009900     03  Gmkey-Sel-Year          pic x(4).
010000     03  Gmkey-Extra-Flag        pic x.
010100         88  Gmkey-Is-Extra           value "Y".
010200     03  filler                  pic x(4).
010300*
010400 procedure division using GM-Key-Linkage.
010500*
010600 AA000-Main.
010700     if       Gmkey-Fn-Build-Key
010800              go to BB010-Build-Key.
010900     if       Gmkey-Fn-Split-Key
011000              go to CC010-Split-Key.
011100     if       Gmkey-Fn-Best-File
011200              go to DD010-Best-File.
011300     if       Gmkey-Fn-Extra-Test
011400              go to EE010-Extra-Test.
011500     go       to ZZ900-Exit.
011600*
011700*    Build-Key - trims trailing spaces from the client name, held
011800*    in Gmkey-In-Name-Char, and appends "-" + state to Gmkey-Out-Key.
011900*
012000 BB010-Build-Key.
012100     move     30 to Gmkey-Wk-Len.
012200 BB020-Find-Length.
012300     if       Gmkey-Wk-Len > 1
012400       and    Gmkey-In-Name-Char (Gmkey-Wk-Len) = space
012500              subtract 1 from Gmkey-Wk-Len
012600              go to BB020-Find-Length.
012700     move     spaces to Gmkey-Out-Key.
012750     move     Gmkey-In-Name (1:Gmkey-Wk-Len) to
012775                      Gmkey-Out-Key (1:Gmkey-Wk-Len).
012900     add      1 to Gmkey-Wk-Len giving Gmkey-Wk-Pos.
013000     move     "-" to Gmkey-Out-Key-Char (Gmkey-Wk-Pos).
013100     add      1 to Gmkey-Wk-Pos.
013200     move     Gmkey-In-State to Gmkey-Out-Key (Gmkey-Wk-Pos:2).
013300     go       to ZZ900-Exit.
013400*
013500*    Split-Key - finds the last "-" in Gmkey-In-Key-Char and splits
013600*    into Gmkey-Out-Name / Gmkey-Out-State either side of it.
013700*
013800 CC010-Split-Key.
013900     move     33 to Gmkey-Wk-Len.
014000 CC020-Key-Length.
014100     if       Gmkey-Wk-Len > 1
014200       and    Gmkey-In-Key-Char (Gmkey-Wk-Len) = space
014300              subtract 1 from Gmkey-Wk-Len
014400              go to CC020-Key-Length.
014500     move     Gmkey-Wk-Len to Gmkey-Wk-Pos.
014600 CC030-Scan-Hyphen.
014700     if       Gmkey-Wk-Pos > 1
014800       and    Gmkey-In-Key-Char (Gmkey-Wk-Pos) not = "-"
014900              subtract 1 from Gmkey-Wk-Pos
015000              go to CC030-Scan-Hyphen.
015100     move     spaces to Gmkey-Out-Name.
015200     subtract 1 from Gmkey-Wk-Pos giving Gmkey-Wk-Name-Len.
015250     move     Gmkey-In-Key (1:Gmkey-Wk-Name-Len) to
015275                      Gmkey-Out-Name (1:Gmkey-Wk-Name-Len).
015400     add      1 to Gmkey-Wk-Pos.
015500     move     Gmkey-In-Key (Gmkey-Wk-Pos:2) to Gmkey-Out-State.
015600     go       to ZZ900-Exit.
015700*
015800*    Best-File - first candidate with a non-zero dup-seq wins (it is
015900*    the corrected re-submission); else the first candidate as read.
016000*
016100 DD010-Best-File.
016200     move     1 to Gmkey-Best-Ix.
016300     move     1 to Gmkey-Wk-Ix.
016400     if       Gmkey-Cand-Count = zero
016500              go to ZZ900-Exit.
016600 DD020-Scan-Dups.
016700     if       Gmkey-Wk-Ix > Gmkey-Cand-Count
016800              go to ZZ900-Exit.
016900     if       Gmkey-Cand-Dup-Seq (Gmkey-Wk-Ix) not = zero
017000              move Gmkey-Wk-Ix to Gmkey-Best-Ix
017100              go to ZZ900-Exit.
017200     add      1 to Gmkey-Wk-Ix.
017300     go       to DD020-Scan-Dups.
017400*
017500*    Extra-Test - extra unless it is an IMS record, or a GSTR-2B
017600*    record matching the selected month and year.
017700*
017800 EE010-Extra-Test.
017900     move     "N" to Gmkey-Extra-Flag.
018000     if       Gmkey-Test-File-Type = "I"
018100              go to ZZ900-Exit.
018200     if       Gmkey-Test-File-Type = "G"
018300       and    Gmkey-Test-Month = Gmkey-Sel-Month
018400       and    Gmkey-Test-Year  = Gmkey-Sel-Year
018500              go to ZZ900-Exit.
018600     move     "Y" to Gmkey-Extra-Flag.
018700     go       to ZZ900-Exit.
018800*
018900 ZZ900-Exit.
019000     exit     program.
