000100*******************************************
000200*                                          *
000300*  Record Definition For Prior-Period     *
000400*    Summary File                         *
000500*    Line Sequential - zero or more       *
000600*    historical period summaries, read    *
000700*    in chronological input order, with   *
000800*    the current period appended last     *
000900*    in the in-memory Comparison-Table    *
001000*******************************************
001100*  File size 80 bytes.
001200*
001300* 11/02/26 vbc - Created for GM run, taken from wspyhis shape
001400*                but flattened - no QTD/YTD blocks needed here.
001500*
001600 01  GM-Comparison-Record.
001700     03  Cmp-Month            pic x(3).
001800     03  Cmp-Year             pic x(4).
001900     03  Cmp-Gstr2b-Clients   pic 9(5).
002000     03  Cmp-Ims-Clients      pic 9(5).
002100     03  Cmp-Both-Clients     pic 9(5).
002200     03  Cmp-Processed        pic 9(5).
002300     03  Cmp-Created          pic 9(5).
002400     03  Cmp-Errors           pic 9(5).
002500     03  filler               pic x(48).
002600*
