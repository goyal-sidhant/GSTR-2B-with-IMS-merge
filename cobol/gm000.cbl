000100*****************************************************************
000200*                                                               *
000300*         GM Processing Run - Batch Driver / Start Of Day      *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*
000900      program-id.         gm000.
001000      author.             S R Deshmukh.
001100      installation.       Anand Tax Consultants Pvt Ltd - EDP Sect.
001200      date-written.       02/02/1988.
001300      date-compiled.
001400      security.           Copyright (C) 1988-2026, Anand Tax
001500                           Consultants Pvt Ltd.  All rights reserved.
001600*    Remarks.            Start Of Day for the GM (GSTR-2B / IMS
001700*                        Merge) monthly run - reads the run's
001800*                        control card, stamps the run date, then
001900*                        calls GMSCAN, GMPROC and GMRPT in turn.
002000*                        One job, no menu chaining, no operator
002100*                        screens - the old interactive date entry
002200*                        is replaced by the control card below.
002300*    Version.            See Prog-Name in WS.
002400*    Called Modules.     GMSCAN, GMPROC, GMRPT.
002500*    Files Used.         CONTROL (in).
002600*
002700* Changes:
002800* 02/02/1988 srd - 1.0.00 Created - was the Payroll Start Of Day,
002900*                         screen date-entry and maps04 call for the
003000*                         sales-tax close-out run.
003100* 17/08/1994 srd -    .01 Added the operator "not generated" count
003200*                         to the control card, previously phoned in
003300*                         and keyed straight onto the param screen.
003400* 19/06/1998 srd -    .02 Y2K review - control card year field
003500*                         already 4 digits, Run-Date taken from
003600*                         ACCEPT FROM DATE which is Y2K-safe on this
003700*                         compiler.  No change needed.
003800* 23/09/2017 pn  - 2.0.00 Converted to the GSTR-2B / IMS Reco run -
003900*                         screen menu chaining and maps01 removed,
004000*                         control card now carries the period and
004100*                         the GMDATE/GMKEY test switches, chains to
004200*                         GMSCAN/GMPROC/GMRPT instead of the old
004300*                         sales-tax close-out chain.
004400* 10/08/2026 rd  -    .01 Skip GMPROC when GMSCAN posts Return-Error
004500*                         on the control-card period - previously
004600*                         the run limped into GMPROC with an empty
004700*                         client table and a confusing report.
004800*
004900*****************************************************************
005000* Copyright Notice.
005100* This module is part of the GM (GSTR-2B / IMS Merge) batch system
005200* of Anand Tax Consultants Pvt Ltd and is supplied to clients of the
005300* firm under the GNU General Public License; see file COPYING.
005400* Distributed WITHOUT ANY WARRANTY - see the licence for details.
005500*****************************************************************
005600*
005700 environment             division.
005800 configuration           section.
005900 source-computer.        GNU-LINUX.
006000 object-computer.        GNU-LINUX.
006100 special-names.
006200     c01 is top-of-form
006300     class gm-alpha is "A" thru "Z"
006400     upsi-0 is gm-upsi-test-sw.
006500 input-output            section.
006600 file-control.
006700     select   GM-Control-File assign to "RUNPARMS"
006800              organization is line sequential
006900              file status is Gm-Ctl-Status.
007000*
007100 data                    division.
007200 file                    section.
007300*    Control-card - one record, read once, built by the operator or
007400*    the scheduler ahead of the run.  Blank Ctl-Month triggers the
007500*    auto-detection scan inside GMSCAN, same as a blank period has
007600*    always done on this job.
007700 fd  GM-Control-File.
007800 01  GM-Control-Record.
007900     03  Ctl-Month               pic x(3).
008000     03  Ctl-Year                pic x(4).
008100     03  Ctl-Total-Clients       pic 9(5).
008200     03  Ctl-Not-Generated       pic 9(5).
008300     03  Ctl-Force-Ims-Miss      pic x.
008400     03  Ctl-Auto-Detect         pic x.
008500     03  Ctl-Debugging           pic x.
008600     03  filler                  pic x(55).
008700 01  GM-Control-Record-R  redefines GM-Control-Record.
008800     03  Gm-Ctl-Bytes             pic x occurs 80.
008900*
009000 working-storage         section.
009100 77  prog-name               pic x(15)  value "GM000  (2.0.01)".
009200 77  ws-filler               pic x(1).
009300*
009400 01  GM-Ctl-Status           pic xx       value "00".
009500     88  Gm-Ctl-Ok                value "00".
009600     88  Gm-Ctl-Not-Found         value "35".
009700*
009800     copy wsgmcall.cob.
009900     copy wsgmparam.cob.
010000     copy wsgmwork.cob.
010100*
010200*    Today's date, picked up the same way the old Start Of Day did -
010300*    ACCEPT FROM DATE, never an intrinsic FUNCTION.  Broken into the
010400*    cc/yy/mm/dd pieces below purely to rebuild Gm-Parm-Run-Date, the
010500*    same split py000 always used on WSA-Date.
010600 01  GM-Today                pic 9(8).
010700 01  GM-Today-R  redefines GM-Today.
010800     03  Gm-Tdy-cc               pic 99.
010900     03  Gm-Tdy-yy               pic 99.
011000     03  Gm-Tdy-mm               pic 99.
011100     03  Gm-Tdy-dd               pic 99.
011200*
011300*    Run-completion flags - one per downstream module, so the final
011400*    return-code reflects the worst result of the whole chain.
011500 01  GM-Run-Flags.
011600     03  Gm-Rf-Scan-Error        pic x     value "N".
011700         88  Gm-Rf-Scan-Had-Error    value "Y".
011800     03  Gm-Rf-Any-Warning        pic x     value "N".
011900         88  Gm-Rf-Had-Warning       value "Y".
012000     03  filler                  pic x(2).
012100 01  GM-Run-Flags-R  redefines GM-Run-Flags.
012200     03  Gm-Rf-Bytes              pic x occurs 4.
012300*
012400 procedure division using GM-Calling-Data, GM-Run-Parameters,
012500                      GM-Tables.
012600*
012700 AA000-Main.
012800     move     "GM000   " to Gm-Called.
012900     move     spaces to Gm-Caller.
013000     move     zero to Gm-Term-Code.
013100     set      Gm-Return-Ok to true.
013200     perform  BB010-Read-Control thru BB010-Exit.
013300     perform  BB020-Stamp-Run-Date thru BB020-Exit.
013400     move     "GM000   " to Gm-Caller.
013500     call     "GMSCAN" using GM-Calling-Data, GM-Run-Parameters,
013600                      GM-Tables.
013700     move     "N" to Gm-Rf-Scan-Error.
013800     if       Gm-Return-Error
013900              move "Y" to Gm-Rf-Scan-Error
014000     else
014100              if Gm-Warn-Has-Mismatch or Gm-Warn-Has-Ims-Only or
014200                 Gm-Warn-Has-Gstr-Only or Gm-Warn-Has-Extra-Files
014300                 move "Y" to Gm-Rf-Any-Warning.
014400     if       not Gm-Rf-Scan-Had-Error
014500              call "GMPROC" using GM-Calling-Data, GM-Run-Parameters,
014600                      GM-Tables
014700              if Gm-Sum-Errors > zero
014800                 move "Y" to Gm-Rf-Any-Warning.
014900     call     "GMRPT" using GM-Calling-Data, GM-Run-Parameters,
015000                      GM-Tables.
015100     perform  CC010-Set-Return-Code thru CC010-Exit.
015200     goback.
015300*
015400*    Read-Control - one read of the control card; a missing card is
015500*    not fatal, it just leaves the period blank, which GMSCAN takes
015600*    as the signal to auto-detect.
015700*
015800 BB010-Read-Control.
015900     move     spaces to Gm-Parm-Period-Month.
016000     move     spaces to Gm-Parm-Period-Year.
016100     move     zero to Gm-Parm-Total-Clients Gm-Parm-Not-Generated.
016200     move     "N" to Gm-Parm-Force-Ims-Miss Gm-Parm-Auto-Detect
016300                      Gm-Parm-Debugging.
016400     open     input GM-Control-File.
016500     if       Gm-Ctl-Not-Found
016600              go to BB010-Exit.
016700     if       not Gm-Ctl-Ok
016800              go to BB010-Exit.
016900     read     GM-Control-File
017000              at end go to BB015-Close.
017100     move     Ctl-Month to Gm-Parm-Period-Month.
017200     move     Ctl-Year to Gm-Parm-Period-Year.
017300     move     Ctl-Total-Clients to Gm-Parm-Total-Clients.
017400     move     Ctl-Not-Generated to Gm-Parm-Not-Generated.
017500     if       Ctl-Force-Ims-Miss = "Y"
017600              move "Y" to Gm-Parm-Force-Ims-Miss.
017700     if       Ctl-Auto-Detect = "Y"
017800              move "Y" to Gm-Parm-Auto-Detect.
017900     if       Ctl-Debugging = "Y"
018000              move "Y" to Gm-Parm-Debugging.
018100 BB015-Close.
018200     close    GM-Control-File.
018300 BB010-Exit.
018400     exit.
018500*
018600*    Stamp-Run-Date - today's date in Gm-Parm-Run-Date, for the
018700*    report headings - same ACCEPT FROM DATE the Start Of Day has
018800*    always used, never a library date call for this one field.
018900*
019000 BB020-Stamp-Run-Date.
019100     accept   GM-Today from date YYYYMMDD.
019200     if       GM-Today = zero
019300              move zero to Gm-Parm-Run-Date
019400              go to BB020-Exit.
019500     compute  Gm-Parm-Run-Date =
019600              Gm-Tdy-cc * 1000000 + Gm-Tdy-yy * 10000 +
019700              Gm-Tdy-mm * 100 + Gm-Tdy-dd.
019800 BB020-Exit.
019900     exit.
020000*
020100*    Set-Return-Code - worst result of the chain: a scan error (no
020200*    period, no inventory) outranks a warning, a warning outranks
020300*    clean.  The job scheduler tests this, not the screen operator.
020400*
020500 CC010-Set-Return-Code.
020600     if       Gm-Rf-Scan-Had-Error
020700              set Gm-Return-Error to true
020800              go to CC010-Exit.
020900     if       Gm-Rf-Had-Warning
021000              set Gm-Return-Warning to true
021100              go to CC010-Exit.
021200     set      Gm-Return-Ok to true.
021300 CC010-Exit.
021400     exit.
