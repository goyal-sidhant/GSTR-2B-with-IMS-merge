000100*******************************************
000200*                                          *
000300*  Working Storage For The GM In-Memory   *
000400*    Client / Extras / Comparison Tables  *
000500*     Built by GMSCAN, filled in further  *
000600*     by GMPROC, read by GMRPT - passed   *
000700*     between all four via the Linkage    *
000800*     Section of each                     *
000900*******************************************
001000*  Tables sized for a mid-size tax-services book of clients and
001100*  two years of monthly Processing Report history.  Resize the
001200*  OCCURS and the matching Gm-Max-xxx literal together.
001300*
001400* THESE TABLE SIZES MAY NEED CHANGING
001500*
001600* 12/02/26 vbc - Created for GM run, taken from wspyded table shape.
001700* 16/02/26 vbc - Added Gm-Cmp-Sort-Key, saves re-deriving it in
001800*                every report section that sorts chronologically.
001900* 22/02/26 vbc - Warnings block split out of the client table -
002000*                these are folder-level, not per-client.
002050* 10/08/26 rd  - Added Gm-Clt-Gstr2b-File-Name/-Dup-Seq so the
002060*                duplicate ("best file") rule picked in GMSCAN
002070*                has somewhere to record its answer instead of
002080*                just flipping Gm-Clt-Has-Gstr2b and forgetting
002090*                which candidate won.
002100*
002200 01  GM-Tables.
002300*    Client-Table - one entry per unique client key found in the
002400*    inventory, held in ascending key order (built by an ordered
002500*    insert in GMSCAN, searched with SEARCH ALL elsewhere).
002600     03  Gm-Client-Count          pic 9(5)      comp.
002700     03  Gm-Client-Table.
002800         05  Gm-Client-Entry  occurs 500 times
002900                               ascending key is Gm-Clt-Name
003000                               ascending key is Gm-Clt-State
003100                               indexed by Gm-Clt-Ix.
003200             07  Gm-Clt-Name          pic x(30).
003300             07  Gm-Clt-State         pic x(2).
003400             07  Gm-Clt-Has-Gstr2b    pic x.
003500                 88  Gm-Clt-Gstr2b-Yes     value "Y".
003600             07  Gm-Clt-Has-Ims       pic x.
003700                 88  Gm-Clt-Ims-Yes        value "Y".
003800             07  Gm-Clt-Category      pic x(6).
003900                 88  Gm-Clt-Cat-Merge      value "MERGE ".
004000                 88  Gm-Clt-Cat-Create     value "CREATE".
004100                 88  Gm-Clt-Cat-Copy       value "COPY  ".
004200             07  Gm-Clt-File-Status   pic x(12).
004300             07  Gm-Clt-Issue-Type    pic x(8).
004400                 88  Gm-Clt-Issue-None     value "None    ".
004500                 88  Gm-Clt-Issue-Created  value "Created ".
004600                 88  Gm-Clt-Issue-Warning  value "Warning ".
004700                 88  Gm-Clt-Issue-Error    value "Error   ".
004800             07  Gm-Clt-Error-Code    pic x(20).
004900             07  Gm-Clt-Status-Text   pic x(32).
004950*            Winning GSTR-2B candidate per the duplicate ("best
004960*            file") rule - first dup-seq-suffixed candidate in
004970*            input order, else the first candidate.  Set by
004980*            GMSCAN's CC038-Best-Gstr2b, which calls GMKEY
004990*            Best-File to settle it whenever a client's second
004995*            (or later) GSTR-2B record turns up.
004997             07  Gm-Clt-Gstr2b-File-Name  pic x(38).
004998             07  Gm-Clt-Gstr2b-Dup-Seq    pic 9(2)      comp.
005000             07  filler               pic x(4).
005100*
005200*    Extra-Files-Table - unrecognised / non-matching-period files,
005300*    listed but never processed.
005400     03  Gm-Extra-Count           pic 9(5)      comp.
005500     03  Gm-Extra-Table.
005600         05  Gm-Extra-Entry   occurs 200 times.
005700             07  Gm-Extra-File-Name  pic x(38).
005800             07  filler              pic x(2).
005900*
006000*    Comparison-Table - prior-period summaries read from PRIORSUM,
006100*    input order, with the current period appended last.
006200     03  Gm-Cmp-Count             pic 9(5)      comp.
006300     03  Gm-Cmp-Table.
006400         05  Gm-Cmp-Entry     occurs 24 times.
006500             07  Gm-Cmp-Month         pic x(3).
006600             07  Gm-Cmp-Year          pic x(4).
006700             07  Gm-Cmp-Gstr2b-Clients  pic 9(5)  comp.
006800             07  Gm-Cmp-Ims-Clients     pic 9(5)  comp.
006900             07  Gm-Cmp-Both-Clients    pic 9(5)  comp.
007000             07  Gm-Cmp-Gstr-Only       pic 9(5)  comp.
007100             07  Gm-Cmp-Ims-Only        pic 9(5)  comp.
007200             07  Gm-Cmp-Processed       pic 9(5)  comp.
007300             07  Gm-Cmp-Created         pic 9(5)  comp.
007400             07  Gm-Cmp-Errors          pic 9(5)  comp.
007500             07  Gm-Cmp-Extra-Files     pic 9(5)  comp.
007600             07  Gm-Cmp-Sort-Key        pic 9(6)  comp.
007700             07  filler                 pic x(4).
007800*
007900*    Current-period Summary, built after the processing engine loop
008000*    and also appended as the last Comparison-Table entry above.
008100     03  Gm-Summary.
008200         05  Gm-Sum-Gstr2b-Clients    pic 9(5)  comp.
008300         05  Gm-Sum-Ims-Clients       pic 9(5)  comp.
008400         05  Gm-Sum-Both-Clients      pic 9(5)  comp.
008500         05  Gm-Sum-Gstr-Only         pic 9(5)  comp.
008600         05  Gm-Sum-Ims-Only          pic 9(5)  comp.
008700         05  Gm-Sum-Merged            pic 9(5)  comp.
008800         05  Gm-Sum-Created           pic 9(5)  comp.
008900         05  Gm-Sum-Copied            pic 9(5)  comp.
009000         05  Gm-Sum-Errors            pic 9(5)  comp.
009100         05  Gm-Sum-Selected-Clients  pic 9(5)  comp.
009200         05  filler                   pic x(4).
009300*
009400*    Folder-validator warning flags and the signed count-mismatch
009500*    difference (diff = gstr2b-clients - expected).
009600     03  Gm-Warnings.
009700         05  Gm-Warn-Count-Mismatch   pic x     value "N".
009800             88  Gm-Warn-Has-Mismatch      value "Y".
009900         05  Gm-Warn-Mismatch-Diff    pic s9(5) comp.
010000         05  Gm-Warn-Ims-Only         pic x     value "N".
010100             88  Gm-Warn-Has-Ims-Only      value "Y".
010200         05  Gm-Warn-Gstr-Only        pic x     value "N".
010300             88  Gm-Warn-Has-Gstr-Only     value "Y".
010400         05  Gm-Warn-Extra-Files      pic x     value "N".
010500             88  Gm-Warn-Has-Extra-Files   value "Y".
010600         05  filler                   pic x(4).
010700*
010800*    Preview-calculator counts, run before the processing loop.
010900     03  Gm-Preview.
011000         05  Gm-Prev-Merge-Count      pic 9(5)  comp.
011100         05  Gm-Prev-Create-Count     pic 9(5)  comp.
011200         05  Gm-Prev-Copy-Count       pic 9(5)  comp.
011300         05  Gm-Prev-Total-Selected   pic 9(5)  comp.
011400         05  Gm-Prev-Extra-Count      pic 9(5)  comp.
011500         05  filler                  pic x(4).
011600*
011700*    Auto-detection result, used only when Gm-Parm-Period-Month is
011800*    blank on entry - see Gm-Auto-Detect-On in wsgmparam.cob.
011900     03  Gm-Auto-Detect.
012000         05  Gm-Auto-Found            pic x     value "N".
012100             88  Gm-Auto-Was-Found         value "Y".
012200         05  Gm-Auto-Month            pic x(3).
012300         05  Gm-Auto-Year             pic x(4).
012400         05  Gm-Auto-Client-Count     pic 9(5)  comp.
012500         05  filler                  pic x(4).
012600*
