000100*****************************************************************
000200*                                                               *
000300*              Period / Financial-Year Date Utilities           *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*
000900      program-id.         gmdate.
001000      author.             S R Deshmukh.
001100      installation.       Anand Tax Consultants Pvt Ltd - EDP Section.
001200      date-written.       22/07/1988.
001300      date-compiled.
001400      security.           Copyright (C) 1988-2026, Anand Tax
001500                           Consultants Pvt Ltd.  All rights reserved.
001600*    Remarks.            Month abbreviation / number conversion,
001700*                        financial-year derivation, previous-period
001800*                        roll-back and period validation for the GM
001900*                        run.  Kept as its own module so GMSCAN,
002000*                        GMPROC and GMRPT share one set of rules.
002100*    Version.            See Prog-Name in WS.
002200*    Called Modules.     None.
002300*    Functions Used.     None - table driven, no intrinsic FUNCTIONs.
002400*    Files Used.         None - pure subroutine.
002500*
002600* Changes:
002700* 22/07/1988 srd - 1.0.00 Created - financial-year and period roll
002800*                         routines lifted out of the old month-end
002900*                         stock-valuation job so both jobs could
003000*                         share one copy.
003100* 04/12/1993 srd -    .01 Corrected Calc-Fin-Year for a Jan period -
003200*                         year belongs to the PRIOR fin year, not this.
003300* 19/06/1998 srd -    .02 Y2K review - Gm-Dt-Year is already full four
003400*                         digits here, no two-digit rollover problem.
003500* 08/05/2005 amk - 2.0    Added Calc-Sort-Key for chronological table
003600*                         ordering, replaces old string compare.
003700* 23/09/2017 pn  - 3.0.00 Converted month table to the GSTR calendar
003800*                         (Apr-Mar Indian financial year) and added
003900*                         Validate-Period for the new intake scan.
004000* 14/02/2026 rd  -    .01 Added Calc-Prev-Period for the month-over-
004100*                         month growth analytics on the new report.
004200* 09/08/2026 rd  -    .02 Calc-Fin-Year was emitting a 4-digit second
004300*                         year (YYYY-YYYY) - report heading wants the
004400*                         2-digit form YYYY-YY, corrected.
004450* 10/08/2026 rd  -    .03 Calc-Sort-Key was keying on the Apr=1..
004460*                         Mar=12 financial-month sequence instead
004470*                         of the plain calendar month number the
004480*                         Monthly Trends section needs - Apr was
004490*                         sorting before Mar of the same calendar
004495*                         year.  Now uses the table position (the
004497*                         same calendar-month index Calc-Fin-Year
004498*                         already sets via Gm-Wk-Num).
004500*
004600*****************************************************************
004700* Copyright Notice.
004800* This module is part of the GM (GSTR-2B / IMS Merge) batch system
004900* of Anand Tax Consultants Pvt Ltd and is supplied to clients of the
005000* firm under the GNU General Public License; see file COPYING.
005100* Distributed WITHOUT ANY WARRANTY - see the licence for details.
005200*****************************************************************
005300*
005400 environment             division.
005500 configuration           section.
005600 source-computer.        GNU-LINUX.
005700 object-computer.        GNU-LINUX.
005800 special-names.
005900     c01 is top-of-form
006000     class gm-alpha is "A" thru "Z"
006100     upsi-0 is gm-upsi-test-sw.
006200*
006300 data                    division.
006400 working-storage         section.
006500 77  prog-name               pic x(15)  value "GMDATE (3.0.03)".
006600*
006700*    Month table - position in table is calendar month number (1-12),
006800*    Gm-Mth-Fin-Seq is the Apr=1..Mar=12 financial-year sequence used
006900*    by Calc-Fin-Year and Calc-Sort-Key.
007000 01  GM-Month-Table.
007100     03  Gm-Month-Entry  occurs 12 times indexed by Gm-Mth-Ix.
007200         05  Gm-Mth-Abbr      pic x(3).
007300         05  Gm-Mth-Fin-Seq   pic 99 comp.
007400 01  GM-Month-Table-R  redefines GM-Month-Table.
007500     03  Gm-Mth-Flat          pic x(60).
007600*
007700 01  GM-Work-Fields.
007800     03  Gm-Wk-Num               pic 99       comp.
008000     03  Gm-Wk-Prev-Num          pic 99       comp.
008100     03  Gm-Wk-Prev-Year         pic 9(4)     comp.
008200     03  Gm-Wk-Year-Disp         pic 9(4).
008300     03  filler                  pic x(2).
008400*
008500 01  GM-Work-Fields-R  redefines GM-Work-Fields.
008600     03  Gm-Wk-Bytes              pic x occurs 9.
008700*
008800 linkage                 section.
008900*
009000 01  GM-Date-Linkage.
009100     03  Gmdate-Function          pic x.
009200         88  Gmdate-Fn-Abbr-To-Num    value "A".
009300         88  Gmdate-Fn-Num-To-Abbr    value "N".
009400         88  Gmdate-Fn-Calc-Fin-Year  value "F".
009500         88  Gmdate-Fn-Calc-Prev      value "P".
009600         88  Gmdate-Fn-Validate       value "V".
009700         88  Gmdate-Fn-Calc-Sort-Key  value "K".
009800     03  Gmdate-In-Abbr           pic x(3).
009900     03  Gmdate-In-Num            pic 99.
010000     03  Gmdate-In-Year           pic x(4).
010100     03  Gmdate-In-Year-N  redefines Gmdate-In-Year pic 9(4).
010200     03  Gmdate-Out-Abbr          pic x(3).
010300     03  Gmdate-Out-Num           pic 99.
010400     03  Gmdate-Out-Fin-Year      pic x(7).
010500     03  Gmdate-Out-Prev-Abbr     pic x(3).
010600     03  Gmdate-Out-Prev-Year     pic x(4).
010700     03  Gmdate-Out-Sort-Key      pic 9(6)      comp.
010800     03  Gmdate-Valid-Flag        pic x.
010900         88  Gmdate-Is-Valid           value "Y".
011000     03  filler                   pic x(4).
011100*
011200 procedure division using GM-Date-Linkage.
011300*
011400 AA000-Main.
011500     perform  AA010-Load-Table.
011600     if       Gmdate-Fn-Abbr-To-Num
011700              go to BB010-Abbr-To-Num.
011800     if       Gmdate-Fn-Num-To-Abbr
011900              go to CC010-Num-To-Abbr.
012000     if       Gmdate-Fn-Calc-Fin-Year
012100              go to DD010-Calc-Fin-Year.
012200     if       Gmdate-Fn-Calc-Prev
012300              go to EE010-Calc-Prev-Period.
012400     if       Gmdate-Fn-Validate
012500              go to FF010-Validate-Period.
012600     if       Gmdate-Fn-Calc-Sort-Key
012700              go to GG010-Calc-Sort-Key.
012800     go       to ZZ900-Exit.
012900*
013000*    Month table loaded fresh on every call - table is tiny and this
013100*    keeps the module stateless across calls from different clients.
013200*
013300 AA010-Load-Table.
013400     move     "JAN" to Gm-Mth-Abbr (1).    move 10 to Gm-Mth-Fin-Seq (1).
013500     move     "FEB" to Gm-Mth-Abbr (2).    move 11 to Gm-Mth-Fin-Seq (2).
013600     move     "MAR" to Gm-Mth-Abbr (3).    move 12 to Gm-Mth-Fin-Seq (3).
013700     move     "APR" to Gm-Mth-Abbr (4).    move 01 to Gm-Mth-Fin-Seq (4).
013800     move     "MAY" to Gm-Mth-Abbr (5).    move 02 to Gm-Mth-Fin-Seq (5).
013900     move     "JUN" to Gm-Mth-Abbr (6).    move 03 to Gm-Mth-Fin-Seq (6).
014000     move     "JUL" to Gm-Mth-Abbr (7).    move 04 to Gm-Mth-Fin-Seq (7).
014100     move     "AUG" to Gm-Mth-Abbr (8).    move 05 to Gm-Mth-Fin-Seq (8).
014200     move     "SEP" to Gm-Mth-Abbr (9).    move 06 to Gm-Mth-Fin-Seq (9).
014300     move     "OCT" to Gm-Mth-Abbr (10).   move 07 to Gm-Mth-Fin-Seq (10).
014400     move     "NOV" to Gm-Mth-Abbr (11).   move 08 to Gm-Mth-Fin-Seq (11).
014500     move     "DEC" to Gm-Mth-Abbr (12).   move 09 to Gm-Mth-Fin-Seq (12).
014600*
014700*    Abbr-To-Num - scan the table for the matching 3-char abbreviation.
014800*
014900 BB010-Abbr-To-Num.
015000     move     zero to Gmdate-Out-Num.
015100     set      Gm-Mth-Ix to 1.
015200 BB020-Scan.
015300     if       Gm-Mth-Ix > 12
015400              go to ZZ900-Exit.
015500     if       Gm-Mth-Abbr (Gm-Mth-Ix) = Gmdate-In-Abbr
015600              set Gmdate-Out-Num to Gm-Mth-Ix
015700              go to ZZ900-Exit.
015800     set      Gm-Mth-Ix up by 1.
015900     go       to BB020-Scan.
016000*
016100*    Num-To-Abbr - direct subscript, 1-12 guarded.
016200*
016300 CC010-Num-To-Abbr.
016400     move     spaces to Gmdate-Out-Abbr.
016500     if       Gmdate-In-Num < 1 or Gmdate-In-Num > 12
016600              go to ZZ900-Exit.
016700     set      Gm-Mth-Ix to Gmdate-In-Num.
016800     move     Gm-Mth-Abbr (Gm-Mth-Ix) to Gmdate-Out-Abbr.
016900     go       to ZZ900-Exit.
017000*
017100*    Calc-Fin-Year - Apr-Dec belongs to FY<year>-<year+1>; Jan-Mar
017200*    belongs to FY<year-1>-<year>, the Indian financial year rule.
017300*
017400 DD010-Calc-Fin-Year.
017500     move     zero to Gm-Wk-Num.
017600     set      Gm-Mth-Ix to 1.
017700 DD020-Scan.
017800     if       Gm-Mth-Ix > 12
017900              go to ZZ900-Exit.
018000     if       Gm-Mth-Abbr (Gm-Mth-Ix) = Gmdate-In-Abbr
018100              set Gm-Wk-Num to Gm-Mth-Ix
018200              go to DD030-Build.
018300     set      Gm-Mth-Ix up by 1.
018400     go       to DD020-Scan.
018500 DD030-Build.
018600     move     spaces to Gmdate-Out-Fin-Year.
018700     if       Gm-Wk-Num >= 4
018800              move Gmdate-In-Year to Gmdate-Out-Fin-Year (1:4)
018900              add 1 to Gmdate-In-Year-N giving Gm-Wk-Prev-Year
019000              go to DD040-Plus-One.
019100     subtract 1 from Gmdate-In-Year-N giving Gm-Wk-Prev-Year.
019200     move     Gm-Wk-Prev-Year to Gmdate-Out-Fin-Year (1:4).
019300     move     Gmdate-In-Year-N to Gm-Wk-Year-Disp.
019400     move     "-" to Gmdate-Out-Fin-Year (5:1).
019500     move     Gm-Wk-Year-Disp (3:2) to Gmdate-Out-Fin-Year (6:2).
019600     go       to ZZ900-Exit.
019700 DD040-Plus-One.
019800     move     Gm-Wk-Prev-Year to Gm-Wk-Year-Disp.
019900     move     "-" to Gmdate-Out-Fin-Year (5:1).
020000     move     Gm-Wk-Year-Disp (3:2) to Gmdate-Out-Fin-Year (6:2).
020100     go       to ZZ900-Exit.
020200*
020300*    Calc-Prev-Period - one calendar month back, with Dec/year
020400*    roll-back handled explicitly (no intrinsic date functions).
020500*
020600 EE010-Calc-Prev-Period.
020700     move     zero to Gm-Wk-Num.
020800     set      Gm-Mth-Ix to 1.
020900 EE020-Scan.
021000     if       Gm-Mth-Ix > 12
021100              go to ZZ900-Exit.
021200     if       Gm-Mth-Abbr (Gm-Mth-Ix) = Gmdate-In-Abbr
021300              set Gm-Wk-Num to Gm-Mth-Ix
021400              go to EE030-Back-One.
021500     set      Gm-Mth-Ix up by 1.
021600     go       to EE020-Scan.
021700 EE030-Back-One.
021800     move     Gmdate-In-Year-N to Gm-Wk-Prev-Year.
021900     if       Gm-Wk-Num = 1
022000              move 12 to Gm-Wk-Prev-Num
022100              subtract 1 from Gm-Wk-Prev-Year
022200              go to EE040-Set-Abbr.
022300     subtract 1 from Gm-Wk-Num giving Gm-Wk-Prev-Num.
022400 EE040-Set-Abbr.
022500     set      Gm-Mth-Ix to Gm-Wk-Prev-Num.
022600     move     Gm-Mth-Abbr (Gm-Mth-Ix) to Gmdate-Out-Prev-Abbr.
022700     move     Gm-Wk-Prev-Year to Gmdate-Out-Prev-Year.
022800     go       to ZZ900-Exit.
022900*
023000*    Validate-Period - abbreviation must be in the table and the year
023100*    must be all-numeric four digits.
023200*
023300 FF010-Validate-Period.
023400     move     "N" to Gmdate-Valid-Flag.
023500     set      Gm-Mth-Ix to 1.
023600 FF020-Scan.
023700     if       Gm-Mth-Ix > 12
023800              go to ZZ900-Exit.
023900     if       Gm-Mth-Abbr (Gm-Mth-Ix) = Gmdate-In-Abbr
024000              go to FF030-Check-Year.
024100     set      Gm-Mth-Ix up by 1.
024200     go       to FF020-Scan.
024300 FF030-Check-Year.
024400     if       Gmdate-In-Year is not numeric
024500              go to ZZ900-Exit.
024600     move     "Y" to Gmdate-Valid-Flag.
024700     go       to ZZ900-Exit.
024800*
024900*    Calc-Sort-Key - year * 100 + calendar-month-number (Jan=1..
024950*    Dec=12, the table position, NOT the Apr-Mar financial-year
024960*    sequence Calc-Fin-Year uses) so the Comparison-Table sorts
024970*    chronologically within a calendar year on a plain numeric
024980*    key.
025100*
025200 GG010-Calc-Sort-Key.
025300     move     zero to Gmdate-Out-Sort-Key.
025400     set      Gm-Mth-Ix to 1.
025500 GG020-Scan.
025600     if       Gm-Mth-Ix > 12
025700              go to ZZ900-Exit.
025800     if       Gm-Mth-Abbr (Gm-Mth-Ix) = Gmdate-In-Abbr
025900              set Gm-Wk-Num to Gm-Mth-Ix
026000              go to GG030-Build-Key.
026100     set      Gm-Mth-Ix up by 1.
026200     go       to GG020-Scan.
026300 GG030-Build-Key.
026400     compute  Gmdate-Out-Sort-Key =
026500              Gmdate-In-Year-N * 100 + Gm-Wk-Num
026600              on size error move zero to Gmdate-Out-Sort-Key.
026700     go       to ZZ900-Exit.
026800*
026900 ZZ900-Exit.
027000     exit     program.
