000100*  Working Storage For Calling Data Between GM Modules
000200*    Every GM program is called with this block first in its
000300*    Procedure Division Using clause, per house standard.
000400*
000500* 14/03/18 vbc - Original WS-Calling-Data, for menu chaining.
000600* 14/11/25 vbc - Chg WS-Term-Code from 9 to 99.
000700* 18/02/26 vbc - Cut down for GM batch run - no menu chaining,
000800*                no del-link, no CD-Args - this run is one job.
000900*
001000 01  GM-Calling-Data.
001100     03  Gm-Called       pic x(8).
001200     03  Gm-Caller       pic x(8).
001300     03  Gm-Term-Code    pic 99.
001400     03  Gm-Return-Code  pic 9.
001500         88  Gm-Return-Ok         value 0.
001600         88  Gm-Return-Warning    value 1.
001700         88  Gm-Return-Error      value 2.
001800     03  filler          pic x(5).
001900*
