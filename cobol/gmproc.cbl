000100*****************************************************************
000200*                                                               *
000300*         GM Batch Processing Engine - Merge/Create/Copy        *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*
000900      program-id.         gmproc.
001000      author.             S R Deshmukh.
001100      installation.       Anand Tax Consultants Pvt Ltd - EDP Sect.
001200      date-written.       23/02/1989.
001300      date-compiled.
001400      security.           Copyright (C) 1989-2026, Anand Tax
001500                           Consultants Pvt Ltd.  All rights reserved.
001600*    Remarks.            Dispatches each selected client to Merge,
001700*                        Create or Copy processing per its category,
001800*                        writes RESULTS, rolls up the current-period
001900*                        summary and appends it to the in-memory
002000*                        Comparison-Table after reading PRIORSUM.
002100*    Version.            See Prog-Name in WS.
002200*    Called Modules.     GMKEY, GMDATE.
002300*    Files Used.         RESULTS (out), PRIORSUM (in, optional).
002400*
002500* Changes:
002600* 23/02/1989 srd - 1.0.00 Created - the old sales-tax run's 3-way
002700*                         ledger dispatch (post/create/carry fwd),
002800*                         this module's shape is unchanged since.
002900* 05/04/1995 srd -    .01 Added the history roll-up at end of run -
003000*                         previously a separate overnight job.
003100* 19/06/1998 srd -    .02 Y2K review - history file held full
003200*                         4-digit years already, no change needed.
003300* 11/03/2004 amk - 2.0    History file renamed comparison file,
003400*                         widened for the new quarter-end ratios.
003500* 23/09/2017 pn  - 3.0.00 Converted to GSTR-2B / IMS Reco dispatch -
003600*                         MERGE/CREATE/COPY replaces post/create/
003700*                         carry forward, error codes per the new
003800*                         filing rules.
003900* 30/01/2018 pn      .01  Added Gm-Force-Ims-Miss test hook.
004000* 22/02/2026 rd  - 3.1.00 Folder validator and preview calculator
004100*                         moved out to GMSCAN - this module now only
004200*                         dispatches, writes RESULTS and rolls the
004300*                         comparison table.
004350* 10/08/2026 rd  -    .01 Comparison-Table entries now stamp a
004360*                         chronological sort key via GMDATE - GMRPT's
004370*                         Monthly Trends section needs it.
004380* 10/08/2026 rd      .02 Merge-Client and Copy-Client now check
004385*                         Gm-Clt-Gstr2b-File-Name before dispatching -
004390*                         that field is only ever set once GMSCAN's
004392*                         duplicate ("best file") rule has actually
004394*                         run and picked a winner; a blank means a
004396*                         client reached the table with no GSTR-2B
004398*                         candidate settled on, which the old code
004399*                         never checked for.
004401* 10/08/2026 rd      .03 Dispatch-Loop's Merge-Client call had no
004402*                         THRU BB100-Exit - Merge-Client's two
004403*                         error GO TOs landed on BB100-Exit, which
004404*                         the bare PERFORM's range excluded, so
004405*                         either error ran straight on through
004406*                         Create-Client/Copy-Client into the
004407*                         Priorsum roll-forward and ended the run
004408*                         early.  Added THRU BB100-Exit; gave
004409*                         Create-Client a matching BB200-Exit and
004410*                         THRU for the same shape, though it had
004411*                         no GO TO of its own to break on.
004412*
004500*****************************************************************
004600* Copyright Notice.
004700* This module is part of the GM (GSTR-2B / IMS Merge) batch system
004800* of Anand Tax Consultants Pvt Ltd and is supplied to clients of the
004900* firm under the GNU General Public License; see file COPYING.
005000* Distributed WITHOUT ANY WARRANTY - see the licence for details.
005100*****************************************************************
005200*
005300 environment             division.
005400 configuration           section.
005500 source-computer.        GNU-LINUX.
005600 object-computer.        GNU-LINUX.
005700 special-names.
005800     c01 is top-of-form
005900     class gm-alpha is "A" thru "Z"
006000     upsi-0 is gm-upsi-test-sw.
006100 input-output            section.
006200 file-control.
006300     select   GM-Results-File assign to "RESULTS"
006400              organization is line sequential
006500              file status is Gm-Res-Status.
006600     select   GM-Priorsum-File assign to "PRIORSUM"
006700              organization is line sequential
006800              file status is Gm-Cmp-Status.
006900*
007000 data                    division.
007100 file                    section.
007200 fd  GM-Results-File.
007300     copy     wsgmres.cob.
007400 fd  GM-Priorsum-File.
007500     copy     wsgmcmp.cob.
007600*
007700 working-storage         section.
007800 77  prog-name               pic x(15)  value "GMPROC (3.1.03)".
007900 77  ws-filler               pic x(1).
008000*
008100 01  GM-Res-Status            pic xx       value "00".
008200     88  Gm-Res-Ok                 value "00".
008300 01  GM-Cmp-Status            pic xx       value "00".
008400     88  Gm-Cmp-Ok                 value "00".
008500     88  Gm-Cmp-Eof                 value "10".
008600     88  Gm-Cmp-Not-There           value "35".
008700*
008800     copy wsgmcall.cob.
008900     copy wsgmparam.cob.
009000     copy wsgmwork.cob.
009100*
009200*    Private linkage area for GMKEY - see remarks in GMKEY itself.
009300 01  GM-Key-Call-Area.
009400     03  Gmkey-Function          pic x.
009500     03  Gmkey-In-Name           pic x(30).
009600     03  Gmkey-In-State          pic xx.
009700     03  Gmkey-In-Key            pic x(33).
009800     03  Gmkey-Out-Name          pic x(30).
009900     03  Gmkey-Out-State         pic xx.
010000     03  Gmkey-Out-Key           pic x(33).
010100     03  Gmkey-Cand-Count        pic 9(2)      comp.
010200     03  Gmkey-Cand-Dup-Seq      pic 9(2)      comp occurs 20.
010300     03  Gmkey-Best-Ix           pic 9(2)      comp.
010400     03  Gmkey-Test-File-Type    pic x.
010500     03  Gmkey-Test-Month        pic x(3).
010600     03  Gmkey-Test-Year         pic x(4).
010700     03  Gmkey-Sel-Month         pic x(3).
010800     03  Gmkey-Sel-Year          pic x(4).
010900     03  Gmkey-Extra-Flag        pic x.
011000     03  filler                  pic x(4).
011100 01  GM-Key-Call-Area-R  redefines GM-Key-Call-Area.
011200     03  Gmkey-Area-Bytes        pic x occurs 195.
011300*
011310*    Private linkage area for GMDATE - used only to compute the
011320*    chronological sort key stamped on each Comparison-Table entry.
011330 01  GM-Date-Call-Area.
011340     03  Gmdate-Function          pic x.
011350     03  Gmdate-In-Abbr           pic x(3).
011360     03  Gmdate-In-Num            pic 99.
011370     03  Gmdate-In-Year           pic x(4).
011380     03  Gmdate-Out-Abbr          pic x(3).
011390     03  Gmdate-Out-Num           pic 99.
011410     03  Gmdate-Out-Fin-Year      pic x(7).
011420     03  Gmdate-Out-Prev-Abbr     pic x(3).
011430     03  Gmdate-Out-Prev-Year     pic x(4).
011440     03  Gmdate-Out-Sort-Key      pic 9(6)      comp.
011450     03  Gmdate-Valid-Flag        pic x.
011460     03  filler                   pic x(4).
011470 01  GM-Date-Call-Area-R  redefines GM-Date-Call-Area.
011480     03  Gmdate-Area-Bytes        pic x occurs 38.
011490*
011495*    Working fields for the dispatch loop.
011500 01  GM-Proc-Work.
011600     03  Gm-Pw-Ix                pic 9(5)      comp.
011700     03  filler                  pic x(2).
011800 01  GM-Proc-Work-R  redefines GM-Proc-Work.
011900     03  Gm-Pw-Bytes              pic x occurs 6.
012000*
012100*    Output filename built from the client key by GMKEY, for the
012200*    Client Journey section of the report to display.
012400 01  GM-Filename-Work.
012500     03  Gm-Fw-Built-Key          pic x(33).
012700 01  GM-Filename-Work-R  redefines GM-Filename-Work.
012800     03  Gm-Fw-Bytes              pic x occurs 33.
012900*
013000 procedure division using GM-Calling-Data, GM-Run-Parameters,
013050                      GM-Tables.
013100*
013200 AA000-Main.
013300     move     "GMPROC  " to Gm-Called.
013400     move     zero to Gm-Sum-Merged Gm-Sum-Created Gm-Sum-Copied
013500                       Gm-Sum-Errors Gm-Sum-Selected-Clients.
013600     perform  BB010-Process-Clients thru BB080-Exit.
013700     perform  EE010-Read-Priorsum thru EE040-Append-Current.
013800     goback.
013900*
014000*    Process-Clients - one pass over the client table in key order
014100*    (built ascending by GMSCAN), dispatch on category, write the
014150*    RESULTS record.
014200*
014300 BB010-Process-Clients.
014400     open     output GM-Results-File.
014500     move     1 to Gm-Pw-Ix.
014600 BB020-Dispatch-Loop.
014700     if       Gm-Pw-Ix > Gm-Client-Count
014800              go to BB080-Exit.
014900     add      1 to Gm-Sum-Selected-Clients.
015000     move     spaces to Res-Error-Code.
015100     if       Gm-Clt-Cat-Merge (Gm-Pw-Ix)
015200              perform BB100-Merge-Client thru BB100-Exit
015300              go to BB070-Write-Result.
015400     if       Gm-Clt-Cat-Create (Gm-Pw-Ix)
015500              perform BB200-Create-Client thru BB200-Exit
015600              go to BB070-Write-Result.
015700     perform  BB300-Copy-Client thru BB300-Exit.
015800 BB070-Write-Result.
015900     move     Gm-Clt-Name (Gm-Pw-Ix)        to Res-Client-Name.
016000     move     Gm-Clt-State (Gm-Pw-Ix)       to Res-State-Code.
016100     move     Gm-Clt-Has-Gstr2b (Gm-Pw-Ix)  to Res-Has-Gstr2b.
016200     move     Gm-Clt-Has-Ims (Gm-Pw-Ix)     to Res-Has-Ims.
016300     move     Gm-Clt-Category (Gm-Pw-Ix)    to Res-Category.
016400     move     Gm-Clt-Issue-Type (Gm-Pw-Ix)  to Res-Issue-Type.
016500     move     Gm-Clt-Error-Code (Gm-Pw-Ix)  to Res-Error-Code.
016600     move     Gm-Clt-Status-Text (Gm-Pw-Ix) to Res-Status-Text.
016700     write    GM-Result-Record.
016800     if       Gm-Clt-Issue-None (Gm-Pw-Ix)
016900              add 1 to Gm-Sum-Merged.
017000     if       Gm-Clt-Issue-Created (Gm-Pw-Ix)
017100              add 1 to Gm-Sum-Created.
017200     if       Gm-Clt-Issue-Warning (Gm-Pw-Ix)
017300              add 1 to Gm-Sum-Copied.
017400     if       Gm-Clt-Issue-Error (Gm-Pw-Ix)
017500              add 1 to Gm-Sum-Errors.
017600     add      1 to Gm-Pw-Ix.
017700     go       to BB020-Dispatch-Loop.
017800 BB080-Exit.
017900     close    GM-Results-File.
018000     exit.
018100*
018200*    Merge-Client - both files present by definition of category
018300*    MERGE; the only way it can still fail is the forced-miss test
018400*    hook standing in for a present-but-gutted IMS workbook.
018500*
018600 BB100-Merge-Client.
018620     if       Gm-Clt-Gstr2b-File-Name (Gm-Pw-Ix) = spaces
018630              move "Error   " to Gm-Clt-Issue-Type (Gm-Pw-Ix)
018640              move "file_not_found" to
018650                      Gm-Clt-Error-Code (Gm-Pw-Ix)
018660              move "Files not found for merge" to
018670                      Gm-Clt-Status-Text (Gm-Pw-Ix)
018680              go to BB100-Exit.
018700     if       Gm-Force-Ims-Miss
018800              move "Error   " to Gm-Clt-Issue-Type (Gm-Pw-Ix)
018900              move "ims_sheet_missing" to
018950                      Gm-Clt-Error-Code (Gm-Pw-Ix)
019000              move "Files not found for merge" to
019100                      Gm-Clt-Status-Text (Gm-Pw-Ix)
019200              go to BB100-Exit.
019300     move     "None    " to Gm-Clt-Issue-Type (Gm-Pw-Ix).
019400     move     "Successfully merged GSTR-2B with IMS" to
019500                      Gm-Clt-Status-Text (Gm-Pw-Ix).
019600 BB100-Exit.
019700     exit.
019800*
019900*    Create-Client - IMS record present by definition of category
020000*    CREATE; build the new GSTR-2B output name from the client key
020100*    so the report's Client Journey section can show what issued.
020200*
020300 BB200-Create-Client.
020400     move     Gm-Clt-Name (Gm-Pw-Ix)  to Gmkey-In-Name.
020500     move     Gm-Clt-State (Gm-Pw-Ix) to Gmkey-In-State.
020600     move     "B"                     to Gmkey-Function.
020700     call     "GMKEY" using GM-Key-Call-Area.
020800     move     Gmkey-Out-Key to Gm-Fw-Built-Key.
020900     move     "Created " to Gm-Clt-Issue-Type (Gm-Pw-Ix).
021000     move     "Created GSTR-2B from IMS Reco" to
021100                      Gm-Clt-Status-Text (Gm-Pw-Ix).
021150 BB200-Exit.
021200     exit.
021300*
021400*    Copy-Client - best GSTR-2B candidate passed through unchanged;
021500*    recorded as a Warning since there was no IMS Reco to check it
021600*    against, the same error code family as a true not-found.
021700*
021800 BB300-Copy-Client.
021820     if       Gm-Clt-Gstr2b-File-Name (Gm-Pw-Ix) = spaces
021840              move "Error   " to Gm-Clt-Issue-Type (Gm-Pw-Ix)
021860              move "file_not_found" to
021870                      Gm-Clt-Error-Code (Gm-Pw-Ix)
021880              move "GSTR-2B file not found" to
021890                      Gm-Clt-Status-Text (Gm-Pw-Ix)
021895              go to BB300-Exit.
021900     move     "Warning " to Gm-Clt-Issue-Type (Gm-Pw-Ix).
022000     move     "file_not_found" to Gm-Clt-Error-Code (Gm-Pw-Ix).
022100     move     "Copied GSTR-2B (no IMS Reco available)" to
022200                      Gm-Clt-Status-Text (Gm-Pw-Ix).
022250 BB300-Exit.
022300     exit.
022400*
022500*    Read-Priorsum - prior-period summaries carried forward in input
022600*    order; PRIORSUM is optional, file-status 35 (not found) is not
022700*    an error.  Current period is appended last by Append-Current.
022800*
022900 EE010-Read-Priorsum.
023000     move     zero to Gm-Cmp-Count.
023100     open     input GM-Priorsum-File.
023200     if       Gm-Cmp-Not-There
023300              go to EE040-Append-Current.
023400     if       not Gm-Cmp-Ok
023500              go to EE040-Append-Current.
023600 EE020-Read-Loop.
023700     read     GM-Priorsum-File
023800              at end go to EE030-Close.
023900     perform  EE025-Add-History.
024000     go       to EE020-Read-Loop.
024100 EE025-Add-History.
024200     if       Gm-Cmp-Count >= 24
024300              go to EE025-Exit.
024400     add      1 to Gm-Cmp-Count.
024500     move     Cmp-Month  to Gm-Cmp-Month (Gm-Cmp-Count).
024600     move     Cmp-Year   to Gm-Cmp-Year (Gm-Cmp-Count).
024700     move     Cmp-Gstr2b-Clients to
024710                      Gm-Cmp-Gstr2b-Clients (Gm-Cmp-Count).
024720     move     Cmp-Ims-Clients to
024730                      Gm-Cmp-Ims-Clients (Gm-Cmp-Count).
024740     move     Cmp-Both-Clients to
024750                      Gm-Cmp-Both-Clients (Gm-Cmp-Count).
025000     move     Cmp-Processed      to Gm-Cmp-Processed (Gm-Cmp-Count).
025100     move     Cmp-Created        to Gm-Cmp-Created (Gm-Cmp-Count).
025200     move     Cmp-Errors         to Gm-Cmp-Errors (Gm-Cmp-Count).
025500     compute  Gm-Cmp-Gstr-Only (Gm-Cmp-Count) =
025600                      Cmp-Gstr2b-Clients - Cmp-Both-Clients.
025700     compute  Gm-Cmp-Ims-Only (Gm-Cmp-Count) =
025800                      Cmp-Ims-Clients - Cmp-Both-Clients.
025900     move     zero to Gm-Cmp-Extra-Files (Gm-Cmp-Count).
025950     move     "K"        to Gmdate-Function.
025960     move     Cmp-Month  to Gmdate-In-Abbr.
025970     move     Cmp-Year   to Gmdate-In-Year.
025980     call     "GMDATE" using GM-Date-Call-Area.
025990     move     Gmdate-Out-Sort-Key to
025995                      Gm-Cmp-Sort-Key (Gm-Cmp-Count).
026000 EE025-Exit.
026100     exit.
026200 EE030-Close.
026300     close    GM-Priorsum-File.
026400*
026500*    Append-Current - current-period summary identities per SPEC;
026600*    clients-with-both / gstr-only / ims-only come straight off the
026700*    folder-validator counts GMSCAN already left in Gm-Summary.
026800*
026900 EE040-Append-Current.
027000     if       Gm-Cmp-Count >= 24
027100              go to EE040-Exit.
027200     add      1 to Gm-Cmp-Count.
027300     move     Gm-Parm-Period-Month to
027400                      Gm-Cmp-Month (Gm-Cmp-Count).
027500     move     Gm-Parm-Period-Year to
027600                      Gm-Cmp-Year (Gm-Cmp-Count).
027700     move     Gm-Sum-Gstr2b-Clients to
027800                      Gm-Cmp-Gstr2b-Clients (Gm-Cmp-Count).
027900     move     Gm-Sum-Ims-Clients to
028000                      Gm-Cmp-Ims-Clients (Gm-Cmp-Count).
028100     move     Gm-Sum-Both-Clients to
028200                      Gm-Cmp-Both-Clients (Gm-Cmp-Count).
028300     move     Gm-Sum-Gstr-Only to
028400                      Gm-Cmp-Gstr-Only (Gm-Cmp-Count).
028500     move     Gm-Sum-Ims-Only to
028600                      Gm-Cmp-Ims-Only (Gm-Cmp-Count).
028700     move     Gm-Sum-Merged to
028800                      Gm-Cmp-Processed (Gm-Cmp-Count).
028900     move     Gm-Sum-Created to
029000                      Gm-Cmp-Created (Gm-Cmp-Count).
029100     move     Gm-Sum-Errors to
029200                      Gm-Cmp-Errors (Gm-Cmp-Count).
029210     move     Gm-Extra-Count to
029220                      Gm-Cmp-Extra-Files (Gm-Cmp-Count).
029225     move     "K"                   to Gmdate-Function.
029226     move     Gm-Parm-Period-Month  to Gmdate-In-Abbr.
029227     move     Gm-Parm-Period-Year   to Gmdate-In-Year.
029228     call     "GMDATE" using GM-Date-Call-Area.
029229     move     Gmdate-Out-Sort-Key to Gm-Cmp-Sort-Key (Gm-Cmp-Count).
029230 EE040-Exit.
029300     exit     program.
