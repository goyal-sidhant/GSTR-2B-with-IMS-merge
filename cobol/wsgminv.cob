000100*******************************************
000200*                                          *
000300*  Record Definition For Intake           *
000400*    Inventory File                       *
000500*    Line Sequential - one entry per      *
000600*    physical intake file found for the   *
000700*    selected run period (GSTR-2B) or     *
000800*    carrying no period at all (IMS Reco) *
000900*******************************************
001000*  File size 80 bytes - no filler, this is the full width.
001100*
001200* 11/02/26 vbc - Created for GM run, taken from wspyemp shape.
001300* 12/02/26 vbc - Added Inv-Dup-Seq, widened Inv-File-Name to
001400*                take the full intake name incl trailing (n).
001450* 10/08/2026 rd - Dropped the trailing filler(4) - it over-ran
001470*                the 80-byte INVENTORY record by 4 bytes and
001490*                nothing ever referenced it.
001500*
001600 01  GM-Inventory-Record.
001700     03  Inv-File-Type        pic x.
001800         88  Inv-Is-Gstr2b            value "G".
001900         88  Inv-Is-Ims               value "I".
002000         88  Inv-Is-Extra             value "X".
002100     03  Inv-Client-Name      pic x(30).
002200     03  Inv-State-Code       pic xx.
002300     03  Inv-Month            pic x(3).
002400     03  Inv-Year             pic x(4).
002500     03  Inv-Dup-Seq          pic 9(2).
002600     03  Inv-File-Name        pic x(38).
002800*
