000100*****************************************************************
000200*                                                               *
000300*         GM Processing Report Generator - All Sections        *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*
000900      program-id.         gmrpt.
001000      author.             S R Deshmukh.
001100      installation.       Anand Tax Consultants Pvt Ltd - EDP Sect.
001200      date-written.       14/03/1990.
001300      date-compiled.
001400      security.           Copyright (C) 1990-2026, Anand Tax
001500                           Consultants Pvt Ltd.  All rights reserved.
001600*    Remarks.            Prints the GM Processing Report - Summary,
001700*                        Detailed Report, Error Details and Extra
001800*                        Files every run, plus six multi-period
001900*                        analytics sections when the Comparison-
002000*                        Table holds more than one period.  Runs
002100*                        last, after GMSCAN and GMPROC have filled
002200*                        GM-Tables.
002300*    Version.            See Prog-Name in WS.
002400*    Called Modules.     None.
002500*    Files Used.         REPORT (out).
002600*
002700* Changes:
002800* 14/03/1990 srd - 1.0.00 Created - payroll payment register adapted
002900*                         to a general ledger close-out print, Report
003000*                         Writer driven same as the payroll job.
003100* 11/09/1996 srd -    .01 Added the page-heading firm/date/page block
003200*                         - previously just a plain column header.
003300* 19/06/1998 srd -    .02 Y2K review - period fields here are display
003400*                         only, no date arithmetic, no change needed.
003500* 02/05/2007 amk - 2.0    Widened for the quarter-end comparison
003600*                         sheets - Report Writer RD split into five
003700*                         TYPE DETAIL groups, one per comparison
003800*                         ratio.
003900* 23/09/2017 pn  - 3.0.00 Converted to the GSTR-2B / IMS Reco
004000*                         Processing Report - Report Writer dropped,
004100*                         ten sections now built as explicit WRITE of
004200*                         print-line records, closer to the old
004300*                         green-bar layout this job started from in
004400*                         1990.
004500* 10/08/2026 rd  -    .01 Added the six multi-period analytics
004600*                         sections (Trends/Error Analytics/
004700*                         Efficiency/Journey/Executive/Action Items)
004800*                         - previously this module only printed
004900*                         Summary/Detail/Errors/Extras for the one
005000*                         current period.
005020* 10/08/2026 rd      .02 This module was left too bare of working
005030*                         notes compared to the register-print job it
005040*                         came from - added procedural remarks next
005050*                         to the growth/rate/delta arithmetic and the
005060*                         print-line layouts, no logic changed.
005070* 10/08/2026 rd      .03 Two calls were missing THRU and it cost
005075*                         two report sections their data: both
005080*                         Add-Tally calls skipped the paragraphs
005082*                         that actually do the scan/insert, so
005084*                         Error Analytics' type list stayed empty;
005086*                         Write-Cell skipped CC044-Put, so the
005088*                         Client Journey matrix missed periods and
005090*                         never printed an Error-status cell at
005092*                         all.  Added THRU CC022-Exit to both
005094*                         Add-Tally calls and THRU CC044-Put to
005096*                         the Write-Cell call.
005100*
005200*****************************************************************
005300* Copyright Notice.
005400* This module is part of the GM (GSTR-2B / IMS Merge) batch system
005500* of Anand Tax Consultants Pvt Ltd and is supplied to clients of the
005600* firm under the GNU General Public License; see file COPYING.
005700* Distributed WITHOUT ANY WARRANTY - see the licence for details.
005800*****************************************************************
005900*
006000 environment             division.
006100 configuration           section.
006200 source-computer.        GNU-LINUX.
006300 object-computer.        GNU-LINUX.
006400 special-names.
006500     c01 is top-of-form
006600     class gm-alpha is "A" thru "Z"
006700     upsi-0 is gm-upsi-test-sw.
006800 input-output            section.
006900 file-control.
007000     select   GM-Report-File assign to "REPORT"
007100              organization is line sequential
007200              file status is Gm-Rpt-Status.
007300*
007400 data                    division.
007500 file                    section.
007600 fd  GM-Report-File.
007700 01  GM-Report-Record        pic x(132).
007800*
007900 working-storage         section.
008000 77  prog-name               pic x(15)  value "GMRPT  (3.0.03)".
008100 77  ws-filler               pic x(1).
008200*
008300 01  GM-Rpt-Status           pic xx       value "00".
008400     88  Gm-Rpt-Ok                value "00".
008500*
008600     copy wsgmcall.cob.
008700     copy wsgmparam.cob.
008800     copy wsgmwork.cob.
008900*
009000*    Page-heading control - same WS-Page-Cnt/WS-Line-Cnt habit the
009100*    shop has always used for its print runs, GM-prefixed here.
009200 01  GM-Page-Control.
009300     03  Gm-Page-Cnt         pic 9(3)  comp  value zero.
009400     03  Gm-Line-Cnt         pic 9(3)  comp  value 99.
009500     03  Gm-Page-Limit       pic 9(3)  comp  value 56.
009600*
009700*    Single existence-check flag, reused section to section - the
009800*    report is built one section at a time, never two at once.
009900 01  GM-Rpt-Flags.
010000     03  Gm-Rf-Found         pic x     value "N".
010100         88  Gm-Rf-Any-Found      value "Y".
010200*
010300*    Scratch fields for the analytics sections - growth/rate/delta
010400*    arithmetic and the narrative text built for Action Items.  Kept
010410*    as one shared block rather than one per section, same as the
010420*    register job kept one work area for every detail-line type it
010430*    printed - these sections never overlap in time so nothing here
010440*    needs to survive past the paragraph that set it.
010500 01  GM-Rpt-Work.
010600     03  Gm-Rw-Ix                pic 9(5)      comp.
010700     03  Gm-Rw-Ix2               pic 9(5)      comp.
010800     03  Gm-Rw-Best-Ix           pic 9(5)      comp.
010810*    Carries Monthly Trends' last-written row forward to the next
010820*    iteration - see the remark on CC013-Write-Row.
010900     03  Gm-Rw-Prev-Ix           pic 9(5)      comp.
011000     03  Gm-Rw-Denom             pic 9(5)      comp.
011100     03  Gm-Rw-Count-Edit        pic zzzz9.
011200     03  Gm-Rw-Files-Completed   pic 9(5)      comp.
011300     03  Gm-Rw-Growth-Num        pic s9(5)v9   comp.
011400     03  Gm-Rw-Growth-Edit       pic ++++9.9.
011500     03  Gm-Rw-Growth-Text       pic x(8).
011600     03  Gm-Rw-Rate-Num          pic s9(5)v9   comp.
011700     03  Gm-Rw-Rate-Edit         pic zzz9.9.
011800     03  Gm-Rw-Rate-Edit-2       pic zzz9.9.
011900     03  Gm-Rw-Delta-Num         pic s9(5)     comp.
012000     03  Gm-Rw-Delta-Edit        pic ++++9.
012100     03  Gm-Rw-Delta-Text        pic x(8).
012200     03  Gm-Rw-Delta2-Num        pic s9(5)     comp.
012300     03  Gm-Rw-Delta2-Edit       pic ++++9.
012400     03  Gm-Rw-Delta2-Text       pic x(8).
012500     03  Gm-Rw-Et-Type           pic x(8).
012600     03  Gm-Rw-Et-Inc            pic 9(5)      comp.
012700     03  filler                  pic x(2).
012800 01  GM-Rpt-Work-R  redefines GM-Rpt-Work.
012900     03  Gm-Rw-Bytes             pic x occurs 112.
013000*
013100*    Error-Analytics tally - up to ten most-common issue types,
013200*    ties kept in first-occurrence order.  The eleventh distinct
013250*    type found in a run is simply dropped - CC0223-New below backs
013280*    out once Gm-Et-Count hits 10, no warning raised.
013300 01  GM-Err-Tally-Table.
013400     03  Gm-Et-Count             pic 9(2)      comp.
013500     03  Gm-Et-Entry  occurs 10 times.
013600         05  Gm-Et-Type          pic x(8).
013700         05  Gm-Et-Tally         pic 9(5)      comp.
013800 01  GM-Err-Tally-Table-R  redefines GM-Err-Tally-Table.
013900     03  Gm-Et-Bytes             pic x occurs 122.
014000*
014100*    Monthly-Trends sort index - Comparison-Table row numbers in
014200*    ascending Gm-Cmp-Sort-Key order, built fresh every run.  Holds
014250*    positions, not the rows themselves - the Comparison-Table stays
014280*    untouched, only this index gets shuffled by the sort.
014300 01  GM-Sort-Ix-Table.
014400     03  Gm-Si-Entry  pic 9(2)  comp  occurs 24 times.
014500 01  GM-Sort-Ix-Table-R  redefines GM-Sort-Ix-Table.
014600     03  Gm-Si-Bytes             pic x occurs 48.
014700*
014800*    Print-line layouts - one 01-level group per section shape,
014900*    moved whole into GM-Report-Record and written.
014920*    Banner - the plain section title line, Summary through Action
014930*    Items all open with one of these.
015000 01  GM-Banner-Line.
015100     03  Gmr-Ban-Text            pic x(40).
015200     03  filler                  pic x(92).
015300*
015400 01  GM-Heading-Line-1.
015500     03  Gmr-H1-Firm             pic x(45)
015600              value "ANAND TAX CONSULTANTS PVT LTD - GM BATCH RPT".
015700     03  filler                  pic x(57).
015800     03  Gmr-H1-Page-Lit         pic x(6)   value " PAGE ".
015900     03  Gmr-H1-Page-No          pic zz9.
016000     03  filler                  pic x(21).
016100*
016150*    Label-Value - one row, one fact.  Summary, Error Analytics'
016160*    two sub-headings and Executive Dashboard all build their rows
016170*    out of this same pair of fields.
016200 01  GM-Label-Value-Line.
016300     03  Gmr-Lv-Label            pic x(45).
016400     03  Gmr-Lv-Value             pic x(15).
016500     03  filler                  pic x(72).
016600*
016650*    Detail - one row per client in the Detailed Report section,
016660*    Y/N flags for each file type plus the status text GMPROC left
016670*    on that client's table entry.
016700 01  GM-Detail-Print-Line.
016800     03  Gmr-Dt-Name             pic x(30).
016900     03  filler                  pic x(2).
017000     03  Gmr-Dt-State            pic x(5).
017100     03  filler                  pic x(2).
017200     03  Gmr-Dt-Gstr             pic x(8).
017300     03  filler                  pic x(2).
017400     03  Gmr-Dt-Ims              pic x(8).
017500     03  filler                  pic x(2).
017600     03  Gmr-Dt-Status           pic x(40).
017700     03  filler                  pic x(2).
017800     03  Gmr-Dt-Issue            pic x(10).
017900     03  filler                  pic x(21).
018000*
018050*    Error - narrower than Detail, no file-present flags, room for
018060*    a longer description instead.
018100 01  GM-Error-Print-Line.
018200     03  Gmr-Er-Name             pic x(30).
018300     03  filler                  pic x(2).
018400     03  Gmr-Er-State            pic x(5).
018500     03  filler                  pic x(2).
018600     03  Gmr-Er-Issue            pic x(10).
018700     03  filler                  pic x(2).
018800     03  Gmr-Er-Desc             pic x(32).
018900     03  filler                  pic x(49).
019000*
019050*    Extra - just the bare filename, nothing else is known about an
019060*    unrecognised or non-matching-period file.
019100 01  GM-Extra-Print-Line.
019200     03  Gmr-Xf-Name             pic x(38).
019300     03  filler                  pic x(94).
019400*
019500 01  GM-Trends-Print-Line.
019600     03  Gmr-Tr-Period           pic x(8).
019700     03  filler                  pic x(2).
019800     03  Gmr-Tr-Gstr             pic zzzz9.
019900     03  filler                  pic x(2).
020000     03  Gmr-Tr-Ims              pic zzzz9.
020100     03  filler                  pic x(2).
020200     03  Gmr-Tr-Processed        pic zzzz9.
020300     03  filler                  pic x(2).
020400     03  Gmr-Tr-Created          pic zzzz9.
020500     03  filler                  pic x(2).
020600     03  Gmr-Tr-Errors           pic zzzz9.
020700     03  filler                  pic x(2).
020800     03  Gmr-Tr-Growth           pic x(8).
020900     03  filler                  pic x(79).
021000*
021050*    Erana - one row's worth of label + count, re-used for both the
021060*    ranked-type list and the per-period error count list.
021100 01  GM-Erana-Print-Line.
021200     03  Gmr-Ea-Label            pic x(30).
021300     03  filler                  pic x(2).
021400     03  Gmr-Ea-Count            pic zzzz9.
021500     03  filler                  pic x(95).
021600*
021650*    Efficiency - one row per period, the two rate fields carry
021660*    their own trailing "%" character rather than a PIC edit symbol,
021670*    so Gmr-Ef-Success/-Error are plain alpha, not numeric-edited.
021700 01  GM-Efficiency-Print-Line.
021800     03  Gmr-Ef-Period           pic x(8).
021900     03  filler                  pic x(2).
022000     03  Gmr-Ef-Total            pic zzzz9.
022100     03  filler                  pic x(2).
022200     03  Gmr-Ef-Success          pic x(8).
022300     03  filler                  pic x(2).
022400     03  Gmr-Ef-Error            pic x(8).
022500     03  filler                  pic x(2).
022600     03  Gmr-Ef-Completed        pic zzzz9.
022700     03  filler                  pic x(90).
022800*
022850*    Journey - one row per client/period cell in the unpivoted
022860*    matrix Print-Journey builds.
022900 01  GM-Journey-Print-Line.
023000     03  Gmr-Jr-Name             pic x(30).
023100     03  filler                  pic x(2).
023200     03  Gmr-Jr-State            pic x(5).
023300     03  filler                  pic x(2).
023400     03  Gmr-Jr-Period           pic x(8).
023500     03  filler                  pic x(2).
023600     03  Gmr-Jr-Status           pic x(11).
023700     03  filler                  pic x(72).
023800*
023850*    Action - one free-text narrative line, built with STRING rather
023860*    than a fixed field layout - the wording varies line to line.
023900 01  GM-Action-Print-Line.
024000     03  Gmr-Ac-Text             pic x(100).
024100     03  filler                  pic x(32).
024200*
024300 procedure division using GM-Calling-Data, GM-Run-Parameters,
024400                      GM-Tables.
024500*
024510*    Main - the four current-period sections always print, in the
024520*    same Summary/Detail/Errors/Extras order the old green-bar job
024530*    printed post/create/carry-forward totals, register, exceptions.
024540*    The six multi-period sections only make sense once PRIORSUM has
024550*    given the Comparison-Table a second row to compare against, so
024560*    they are skipped on a client's very first run of GM.
024570*
024600 AA000-Main.
024700     move     "GMRPT   " to Gm-Called.
024800     open     output GM-Report-File.
024900     perform  BB010-Print-Summary thru BB010-Exit.
025000     perform  BB020-Print-Detail thru BB020-Exit.
025100     perform  BB030-Print-Errors thru BB030-Exit.
025200     perform  BB040-Print-Extras thru BB040-Exit.
025300     if       Gm-Cmp-Count > 1
025400              perform CC010-Print-Trends thru CC010-Exit
025500              perform CC020-Print-Error-Analytics thru CC020-Exit
025600              perform CC030-Print-Efficiency thru CC030-Exit
025700              perform CC040-Print-Journey thru CC040-Exit
025800              perform CC050-Print-Executive thru CC050-Exit
025900              perform CC060-Print-Actions thru CC060-Exit.
026000     close    GM-Report-File.
026100     goback.
026200*
026300*    Print-Summary - the nine label/value counts straight off
026400*    Gm-Summary, plus the period from the run parameters.
026500*
026600 BB010-Print-Summary.
026700     move     spaces to GM-Banner-Line.
026800     move     "SUMMARY" to Gmr-Ban-Text.
026900     perform  ZZ840-Write-Banner.
027000     move     spaces to GM-Label-Value-Line.
027050*    Period prints as "MMM YYYY" - a space between the two parts of
027060*    Gmr-Lv-Value, same as every other period field in this module.
027100     move     "Report Period" to Gmr-Lv-Label.
027200     move     Gm-Parm-Period-Month to Gmr-Lv-Value (1:3).
027300     move     " " to Gmr-Lv-Value (4:1).
027400     move     Gm-Parm-Period-Year to Gmr-Lv-Value (5:4).
027500     perform  ZZ830-Write-Pair.
027600     move     "Total Clients with GSTR-2B Files" to Gmr-Lv-Label.
027700     move     Gm-Sum-Gstr2b-Clients to Gm-Rw-Count-Edit.
027800     move     Gm-Rw-Count-Edit to Gmr-Lv-Value.
027900     perform  ZZ830-Write-Pair.
028000     move     "Total Clients with IMS Reco Files" to Gmr-Lv-Label.
028100     move     Gm-Sum-Ims-Clients to Gm-Rw-Count-Edit.
028200     move     Gm-Rw-Count-Edit to Gmr-Lv-Value.
028300     perform  ZZ830-Write-Pair.
028400     move     "Clients with Both Files" to Gmr-Lv-Label.
028500     move     Gm-Sum-Both-Clients to Gm-Rw-Count-Edit.
028600     move     Gm-Rw-Count-Edit to Gmr-Lv-Value.
028700     perform  ZZ830-Write-Pair.
028800     move     "Clients with GSTR-2B Only" to Gmr-Lv-Label.
028900     move     Gm-Sum-Gstr-Only to Gm-Rw-Count-Edit.
029000     move     Gm-Rw-Count-Edit to Gmr-Lv-Value.
029100     perform  ZZ830-Write-Pair.
029200     move     "Clients with IMS Reco Only" to Gmr-Lv-Label.
029300     move     Gm-Sum-Ims-Only to Gm-Rw-Count-Edit.
029400     move     Gm-Rw-Count-Edit to Gmr-Lv-Value.
029500     perform  ZZ830-Write-Pair.
029550*    The remaining six pairs are a straight run through Gm-Summary,
029560*    the identities GMPROC rolled up once the dispatch loop finished
029570*    - no further arithmetic needed here, just the edit move.
029600     move     "Files Successfully Processed (Merged)" to
029700                      Gmr-Lv-Label.
029800     move     Gm-Sum-Merged to Gm-Rw-Count-Edit.
029900     move     Gm-Rw-Count-Edit to Gmr-Lv-Value.
030000     perform  ZZ830-Write-Pair.
030100     move     "GSTR-2B Files Created from IMS" to Gmr-Lv-Label.
030200     move     Gm-Sum-Created to Gm-Rw-Count-Edit.
030300     move     Gm-Rw-Count-Edit to Gmr-Lv-Value.
030400     perform  ZZ830-Write-Pair.
030500     move     "Files with Errors/Issues" to Gmr-Lv-Label.
030600     move     Gm-Sum-Errors to Gm-Rw-Count-Edit.
030700     move     Gm-Rw-Count-Edit to Gmr-Lv-Value.
030800     perform  ZZ830-Write-Pair.
030900     move     "Extra Files Found" to Gmr-Lv-Label.
031000     move     Gm-Extra-Count to Gm-Rw-Count-Edit.
031100     move     Gm-Rw-Count-Edit to Gmr-Lv-Value.
031200     perform  ZZ830-Write-Pair.
031300 BB010-Exit.
031400     exit.
031500*
031600*    Print-Detail - one row per client, ascending key order
031700*    (the order GMSCAN already built the table in).
031800*
031900 BB020-Print-Detail.
032000     move     spaces to GM-Banner-Line.
032100     move     "DETAILED REPORT" to Gmr-Ban-Text.
032200     perform  ZZ840-Write-Banner.
032300     move     1 to Gm-Rw-Ix.
032400 BB021-Loop.
032500     if       Gm-Rw-Ix > Gm-Client-Count
032600              go to BB020-Exit.
032700     perform  BB022-Write-One.
032800     add      1 to Gm-Rw-Ix.
032900     go       to BB021-Loop.
033000 BB022-Write-One.
033100     move     spaces to GM-Detail-Print-Line.
033200     move     Gm-Clt-Name (Gm-Rw-Ix) to Gmr-Dt-Name.
033300     move     Gm-Clt-State (Gm-Rw-Ix) to Gmr-Dt-State.
033350*    Gm-Clt-Has-Gstr2b/-Ims hold Y/N already, but picking them up
033360*    through the 88-levels rather than moving the byte straight
033370*    across keeps this paragraph reading the same "has/has not"
033380*    question the folder validator asked when it set the flag.
033400     move     "N" to Gmr-Dt-Gstr.
033500     if       Gm-Clt-Gstr2b-Yes (Gm-Rw-Ix)
033600              move "Y" to Gmr-Dt-Gstr.
033700     move     "N" to Gmr-Dt-Ims.
033800     if       Gm-Clt-Ims-Yes (Gm-Rw-Ix)
033900              move "Y" to Gmr-Dt-Ims.
034000     move     Gm-Clt-Status-Text (Gm-Rw-Ix) to Gmr-Dt-Status.
034100     move     Gm-Clt-Issue-Type (Gm-Rw-Ix)  to Gmr-Dt-Issue.
034200     perform  ZZ810-Check-Page.
034300     move     GM-Detail-Print-Line to GM-Report-Record.
034400     write    GM-Report-Record.
034500     add      1 to Gm-Line-Cnt.
034600 BB020-Exit.
034700     exit.
034800*
034900*    Print-Errors - only clients carrying Error or Warning, the
035000*    section is dropped entirely when there are none.
035100*
035200 BB030-Print-Errors.
035250*    Two passes over the client table on purpose - the first just
035260*    answers "is there anything to print at all", so the banner and
035270*    heading aren't wasted on a section that turns out empty; only
035280*    the second pass actually writes rows.
035300     move     "N" to Gm-Rf-Found.
035400     move     1 to Gm-Rw-Ix.
035500 BB031-Scan.
035600     if       Gm-Rw-Ix > Gm-Client-Count
035700              go to BB033-Checked.
035800     if       Gm-Clt-Issue-Error (Gm-Rw-Ix) or
035900              Gm-Clt-Issue-Warning (Gm-Rw-Ix)
036000              move "Y" to Gm-Rf-Found
036100              go to BB033-Checked.
036200     add      1 to Gm-Rw-Ix.
036300     go       to BB031-Scan.
036400 BB033-Checked.
036500     if       not Gm-Rf-Any-Found
036600              go to BB030-Exit.
036700     move     spaces to GM-Banner-Line.
036800     move     "ERROR DETAILS" to Gmr-Ban-Text.
036900     perform  ZZ840-Write-Banner.
037000     move     1 to Gm-Rw-Ix.
037100 BB034-Loop.
037200     if       Gm-Rw-Ix > Gm-Client-Count
037300              go to BB030-Exit.
037400     if       Gm-Clt-Issue-Error (Gm-Rw-Ix) or
037500              Gm-Clt-Issue-Warning (Gm-Rw-Ix)
037600              perform BB035-Write-One.
037700     add      1 to Gm-Rw-Ix.
037800     go       to BB034-Loop.
037900 BB035-Write-One.
038000     move     spaces to GM-Error-Print-Line.
038100     move     Gm-Clt-Name (Gm-Rw-Ix) to Gmr-Er-Name.
038200     move     Gm-Clt-State (Gm-Rw-Ix) to Gmr-Er-State.
038300     move     Gm-Clt-Issue-Type (Gm-Rw-Ix) to Gmr-Er-Issue.
038400     move     Gm-Clt-Status-Text (Gm-Rw-Ix) to Gmr-Er-Desc.
038500     perform  ZZ810-Check-Page.
038600     move     GM-Error-Print-Line to GM-Report-Record.
038700     write    GM-Report-Record.
038800     add      1 to Gm-Line-Cnt.
038900 BB030-Exit.
039000     exit.
039100*
039200*    Print-Extras - the unrecognised/non-matching-period file
039300*    names, section dropped when the extras list is empty.
039400*
039500 BB040-Print-Extras.
039550*    No existence-scan needed here the way Print-Errors needed one -
039560*    Gm-Extra-Count is already the exact row count, set by GMSCAN.
039600     if       Gm-Extra-Count = zero
039700              go to BB040-Exit.
039800     move     spaces to GM-Banner-Line.
039900     move     "EXTRA FILES" to Gmr-Ban-Text.
040000     perform  ZZ840-Write-Banner.
040100     move     1 to Gm-Rw-Ix.
040200 BB041-Loop.
040300     if       Gm-Rw-Ix > Gm-Extra-Count
040400              go to BB040-Exit.
040500     move     spaces to GM-Extra-Print-Line.
040600     move     Gm-Extra-File-Name (Gm-Rw-Ix) to Gmr-Xf-Name.
040700     perform  ZZ810-Check-Page.
040800     move     GM-Extra-Print-Line to GM-Report-Record.
040900     write    GM-Report-Record.
041000     add      1 to Gm-Line-Cnt.
041100     add      1 to Gm-Rw-Ix.
041200     go       to BB041-Loop.
041300 BB040-Exit.
041400     exit.
041500*
041600*    Print-Trends - Comparison-Table rows in ascending sort-key
041700*    order, each row's Growth % measured against the row before
041800*    it in that chronological order (not the table's own order).
041900*
042000 CC010-Print-Trends.
042050*    Build the chronological index once, up front, before any row
042060*    is written - every other loop in this paragraph then walks it
042070*    by position, same pattern GMSCAN uses for its own client table.
042100     perform  CC011-Build-Sort-Index thru CC011-Exit.
042200     move     spaces to GM-Banner-Line.
042300     move     "MONTHLY TRENDS" to Gmr-Ban-Text.
042400     perform  ZZ840-Write-Banner.
042500     move     zero to Gm-Rw-Prev-Ix.
042600     move     1 to Gm-Rw-Ix.
042700 CC012-Loop.
042800     if       Gm-Rw-Ix > Gm-Cmp-Count
042900              go to CC010-Exit.
043000     perform  CC013-Write-Row.
043100     move     Gm-Rw-Ix2 to Gm-Rw-Prev-Ix.
043200     add      1 to Gm-Rw-Ix.
043300     go       to CC012-Loop.
043400*
043500*    Build-Sort-Index - Gm-Si-Entry loaded 1..Gm-Cmp-Count then
043600*    selection-sorted ascending on Gm-Cmp-Sort-Key of the row each
043700*    slot points at.
043800*
043900 CC011-Build-Sort-Index.
044000     move     1 to Gm-Rw-Ix.
044100 CC0111-Init.
044200     if       Gm-Rw-Ix > Gm-Cmp-Count
044300              go to CC0113-Sort.
044400     move     Gm-Rw-Ix to Gm-Si-Entry (Gm-Rw-Ix).
044500     add      1 to Gm-Rw-Ix.
044600     go       to CC0111-Init.
044700 CC0113-Sort.
044800     move     1 to Gm-Rw-Ix.
044900 CC0114-Outer.
045000     if       Gm-Rw-Ix >= Gm-Cmp-Count
045100              go to CC011-Exit.
045200     move     Gm-Rw-Ix to Gm-Rw-Best-Ix.
045300     move     Gm-Rw-Ix to Gm-Rw-Ix2.
045400     add      1 to Gm-Rw-Ix2.
045500 CC0115-Inner.
045600     if       Gm-Rw-Ix2 > Gm-Cmp-Count
045700              go to CC0117-Swap.
045800     if       Gm-Cmp-Sort-Key (Gm-Si-Entry (Gm-Rw-Ix2)) <
045900              Gm-Cmp-Sort-Key (Gm-Si-Entry (Gm-Rw-Best-Ix))
046000              move Gm-Rw-Ix2 to Gm-Rw-Best-Ix.
046100     add      1 to Gm-Rw-Ix2.
046200     go       to CC0115-Inner.
046300 CC0117-Swap.
046400     if       Gm-Rw-Best-Ix = Gm-Rw-Ix
046500              go to CC0119-Next.
046600*    Denom is idle here - borrowed as the swap temp, not the rate
046700*    divisor this paragraph never touches.
046800     move     Gm-Si-Entry (Gm-Rw-Ix) to Gm-Rw-Denom.
046900     move     Gm-Si-Entry (Gm-Rw-Best-Ix) to Gm-Si-Entry (Gm-Rw-Ix).
047000     move     Gm-Rw-Denom to Gm-Si-Entry (Gm-Rw-Best-Ix).
047100 CC0119-Next.
047200     add      1 to Gm-Rw-Ix.
047300     go       to CC0114-Outer.
047400 CC011-Exit.
047500     exit.
047600*
047700*    Write-Row - Gm-Rw-Ix walks the sort index in order; Gm-Rw-Ix2 is
047702*    the Comparison-Table row that index entry actually points at,
047704*    carried back to the caller as Gm-Rw-Prev-Ix so the NEXT row's
047706*    Growth % is measured against THIS row in chronological order,
047708*    not the row before it in the table's own input order.
047710*
047720 CC013-Write-Row.
047800     move     Gm-Si-Entry (Gm-Rw-Ix) to Gm-Rw-Ix2.
047900     move     spaces to GM-Trends-Print-Line.
048000     move     Gm-Cmp-Month (Gm-Rw-Ix2) to Gmr-Tr-Period (1:3).
048100     move     " " to Gmr-Tr-Period (4:1).
048200     move     Gm-Cmp-Year (Gm-Rw-Ix2) to Gmr-Tr-Period (5:4).
048300     move     Gm-Cmp-Gstr2b-Clients (Gm-Rw-Ix2) to Gmr-Tr-Gstr.
048400     move     Gm-Cmp-Ims-Clients (Gm-Rw-Ix2) to Gmr-Tr-Ims.
048500     move     Gm-Cmp-Processed (Gm-Rw-Ix2) to Gmr-Tr-Processed.
048600     move     Gm-Cmp-Created (Gm-Rw-Ix2) to Gmr-Tr-Created.
048700     move     Gm-Cmp-Errors (Gm-Rw-Ix2) to Gmr-Tr-Errors.
048800*    No prior row (first period printed) or a zero prior base (would
048810*    divide by zero) both read as N/A rather than a growth figure.
048820     if       Gm-Rw-Prev-Ix = zero
048900              move "N/A" to Gm-Rw-Growth-Text
049000              go to CC0135-Put-Growth.
049100     if       Gm-Cmp-Gstr2b-Clients (Gm-Rw-Prev-Ix) = zero
049200              move "N/A" to Gm-Rw-Growth-Text
049300              go to CC0135-Put-Growth.
049350*    Growth % = (this period's GSTR-2B client count less the
049360*    previous period's) over the previous period's, times 100.
049400     compute  Gm-Rw-Growth-Num rounded =
049500              (Gm-Cmp-Gstr2b-Clients (Gm-Rw-Ix2) -
049600               Gm-Cmp-Gstr2b-Clients (Gm-Rw-Prev-Ix)) /
049700              Gm-Cmp-Gstr2b-Clients (Gm-Rw-Prev-Ix) * 100
049800              on size error move zero to Gm-Rw-Growth-Num.
049900     move     Gm-Rw-Growth-Num to Gm-Rw-Growth-Edit.
050000     move     spaces to Gm-Rw-Growth-Text.
050100     move     Gm-Rw-Growth-Edit to Gm-Rw-Growth-Text (1:7).
050200     move     "%" to Gm-Rw-Growth-Text (8:1).
050300 CC0135-Put-Growth.
050400     move     Gm-Rw-Growth-Text to Gmr-Tr-Growth.
050500     perform  ZZ810-Check-Page.
050600     move     GM-Trends-Print-Line to GM-Report-Record.
050700     write    GM-Report-Record.
050800     add      1 to Gm-Line-Cnt.
050900     exit.
051000*
051100*    Print-Error-Analytics - tally built first (historical periods
051200*    contribute only CMP-ERRORS attributed to type "Error", the
051300*    current period's client table contributes its own issue
051400*    types), ranked, then the error-count-by-period list in the
051500*    table's own input order.
051600*
051700 CC020-Print-Error-Analytics.
051800     move     zero to Gm-Et-Count.
051900     move     1 to Gm-Rw-Ix.
052000 CC021-Tally-Hist.
052050*    Stops one short of Gm-Cmp-Count on purpose - that last row is
052060*    the current period, already covered client by client below in
052070*    Tally-Current, not by its rolled-up Gm-Cmp-Errors total.
052100     if       Gm-Rw-Ix >= Gm-Cmp-Count
052200              go to CC023-Tally-Current.
052300     if       Gm-Cmp-Errors (Gm-Rw-Ix) > zero
052400              move "Error   " to Gm-Rw-Et-Type
052500              move Gm-Cmp-Errors (Gm-Rw-Ix) to Gm-Rw-Et-Inc
052600              perform CC022-Add-Tally thru CC022-Exit.
052700     add      1 to Gm-Rw-Ix.
052800     go       to CC021-Tally-Hist.
052900*
052950*    Add-Tally - first occurrence of a type opens a new slot, every
052960*    later occurrence (whichever period or source it comes from)
052970*    just adds onto the same slot's running count.
053000 CC022-Add-Tally.
053100     move     1 to Gm-Rw-Ix2.
053200 CC0221-Scan.
053300     if       Gm-Rw-Ix2 > Gm-Et-Count
053400              go to CC0223-New.
053500     if       Gm-Et-Type (Gm-Rw-Ix2) = Gm-Rw-Et-Type
053600              add Gm-Rw-Et-Inc to Gm-Et-Tally (Gm-Rw-Ix2)
053700              go to CC022-Exit.
053800     add      1 to Gm-Rw-Ix2.
053900     go       to CC0221-Scan.
054000 CC0223-New.
054100     if       Gm-Et-Count >= 10
054200              go to CC022-Exit.
054300     add      1 to Gm-Et-Count.
054400     move     Gm-Rw-Et-Type to Gm-Et-Type (Gm-Et-Count).
054500     move     Gm-Rw-Et-Inc to Gm-Et-Tally (Gm-Et-Count).
054600 CC022-Exit.
054700     exit.
054800*
054900 CC023-Tally-Current.
054950*    Tallies the current period's own Gm-Clt-Issue-Type ("Error   "
054960*    or "Warning ") per client, one increment each - not the flat
054970*    "Error" bucket the historical rows use, since the client table
054980*    still has each client's real issue type on hand.
055000     move     1 to Gm-Rw-Ix.
055100 CC0231-Scan-Clients.
055200     if       Gm-Rw-Ix > Gm-Client-Count
055300              go to CC025-Sort-Tally.
055400     if       Gm-Clt-Issue-Error (Gm-Rw-Ix) or
055500              Gm-Clt-Issue-Warning (Gm-Rw-Ix)
055600              move Gm-Clt-Issue-Type (Gm-Rw-Ix) to Gm-Rw-Et-Type
055700              move 1 to Gm-Rw-Et-Inc
055800              perform CC022-Add-Tally thru CC022-Exit.
055900     add      1 to Gm-Rw-Ix.
056000     go       to CC0231-Scan-Clients.
056100*
056150*    Sort-Tally - same selection sort as Build-Sort-Index above, ten
056160*    slots at most so a second copy of it here costs nothing.
056200 CC025-Sort-Tally.
056300     move     1 to Gm-Rw-Ix.
056400 CC0251-Outer.
056500     if       Gm-Rw-Ix >= Gm-Et-Count
056600              go to CC026-Print.
056700     move     Gm-Rw-Ix to Gm-Rw-Best-Ix.
056800     move     Gm-Rw-Ix to Gm-Rw-Ix2.
056900     add      1 to Gm-Rw-Ix2.
057000 CC0253-Inner.
057100     if       Gm-Rw-Ix2 > Gm-Et-Count
057200              go to CC0255-Swap.
057300     if       Gm-Et-Tally (Gm-Rw-Ix2) > Gm-Et-Tally (Gm-Rw-Best-Ix)
057400              move Gm-Rw-Ix2 to Gm-Rw-Best-Ix.
057500     add      1 to Gm-Rw-Ix2.
057600     go       to CC0253-Inner.
057700 CC0255-Swap.
057800     if       Gm-Rw-Best-Ix = Gm-Rw-Ix
057900              go to CC0259-Next.
058000     move     Gm-Et-Type (Gm-Rw-Ix) to Gm-Rw-Et-Type.
058100     move     Gm-Et-Tally (Gm-Rw-Ix) to Gm-Rw-Et-Inc.
058200     move     Gm-Et-Type (Gm-Rw-Best-Ix) to Gm-Et-Type (Gm-Rw-Ix).
058300     move     Gm-Et-Tally (Gm-Rw-Best-Ix) to
058400                      Gm-Et-Tally (Gm-Rw-Ix).
058500     move     Gm-Rw-Et-Type to Gm-Et-Type (Gm-Rw-Best-Ix).
058600     move     Gm-Rw-Et-Inc to Gm-Et-Tally (Gm-Rw-Best-Ix).
058700 CC0259-Next.
058800     add      1 to Gm-Rw-Ix.
058900     go       to CC0251-Outer.
059000*
059100*    Print - sub-heading pairs (Write-Pair with a blank value, just
059120*    for the label text) introduce each of the two lists below,
059140*    ranked types first, then counts by period in table order.
059160*
059180 CC026-Print.
059200     move     spaces to GM-Banner-Line.
059300     move     "ERROR ANALYTICS" to Gmr-Ban-Text.
059400     perform  ZZ840-Write-Banner.
059500     move     "Most Common Error Types" to Gmr-Lv-Label.
059600     move     spaces to Gmr-Lv-Value.
059700     perform  ZZ830-Write-Pair.
059800     move     1 to Gm-Rw-Ix.
059900 CC027-Print-Types.
060000     if       Gm-Rw-Ix > Gm-Et-Count
060100              go to CC028-Period-Header.
060200     move     spaces to GM-Erana-Print-Line.
060300     move     Gm-Et-Type (Gm-Rw-Ix) to Gmr-Ea-Label.
060400     move     Gm-Et-Tally (Gm-Rw-Ix) to Gm-Rw-Count-Edit.
060500     move     Gm-Rw-Count-Edit to Gmr-Ea-Count.
060600     perform  ZZ810-Check-Page.
060700     move     GM-Erana-Print-Line to GM-Report-Record.
060800     write    GM-Report-Record.
060900     add      1 to Gm-Line-Cnt.
061000     add      1 to Gm-Rw-Ix.
061100     go       to CC027-Print-Types.
061200 CC028-Period-Header.
061300     move     "Error Count by Period" to Gmr-Lv-Label.
061400     move     spaces to Gmr-Lv-Value.
061500     perform  ZZ830-Write-Pair.
061600     move     1 to Gm-Rw-Ix.
061700 CC029-Print-Periods.
061800     if       Gm-Rw-Ix > Gm-Cmp-Count
061900              go to CC020-Exit.
062000     move     spaces to GM-Erana-Print-Line.
062100     move     Gm-Cmp-Month (Gm-Rw-Ix) to Gmr-Ea-Label (1:3).
062200     move     " " to Gmr-Ea-Label (4:1).
062300     move     Gm-Cmp-Year (Gm-Rw-Ix) to Gmr-Ea-Label (5:4).
062400     move     Gm-Cmp-Errors (Gm-Rw-Ix) to Gm-Rw-Count-Edit.
062500     move     Gm-Rw-Count-Edit to Gmr-Ea-Count.
062600     perform  ZZ810-Check-Page.
062700     move     GM-Erana-Print-Line to GM-Report-Record.
062800     write    GM-Report-Record.
062900     add      1 to Gm-Line-Cnt.
063000     add      1 to Gm-Rw-Ix.
063100     go       to CC029-Print-Periods.
063200 CC020-Exit.
063300     exit.
063400*
063500*    Print-Efficiency - one row per Comparison-Table period, the
063600*    table's own input order (Monthly Trends is the only section
063700*    that re-sorts chronologically).
063800*
063900 CC030-Print-Efficiency.
064000     move     spaces to GM-Banner-Line.
064100     move     "EFFICIENCY DASHBOARD" to Gmr-Ban-Text.
064200     perform  ZZ840-Write-Banner.
064300     move     1 to Gm-Rw-Ix.
064400 CC031-Loop.
064500     if       Gm-Rw-Ix > Gm-Cmp-Count
064600              go to CC030-Exit.
064700     perform  CC032-Write-Row.
064800     add      1 to Gm-Rw-Ix.
064900     go       to CC031-Loop.
065000 CC032-Write-Row.
065100     move     spaces to GM-Efficiency-Print-Line.
065200     move     Gm-Cmp-Month (Gm-Rw-Ix) to Gmr-Ef-Period (1:3).
065300     move     " " to Gmr-Ef-Period (4:1).
065400     move     Gm-Cmp-Year (Gm-Rw-Ix) to Gmr-Ef-Period (5:4).
065500     move     Gm-Cmp-Gstr2b-Clients (Gm-Rw-Ix) to Gm-Rw-Count-Edit.
065600     move     Gm-Rw-Count-Edit to Gmr-Ef-Total.
065650*    Denom guarded to 1 on a zero-client period - nothing to divide
065660*    into, and a straight divide would abend the run on size error.
065700     if       Gm-Cmp-Gstr2b-Clients (Gm-Rw-Ix) = zero
065800              move 1 to Gm-Rw-Denom
065900     else
066000              move Gm-Cmp-Gstr2b-Clients (Gm-Rw-Ix) to Gm-Rw-Denom.
066050*    Success Rate % = (Processed + Created) over total GSTR-2B
066060*    clients that period, times 100.
066100     compute  Gm-Rw-Rate-Num rounded =
066200              (Gm-Cmp-Processed (Gm-Rw-Ix) +
066300               Gm-Cmp-Created (Gm-Rw-Ix)) / Gm-Rw-Denom * 100
066400              on size error move zero to Gm-Rw-Rate-Num.
066500     move     Gm-Rw-Rate-Num to Gm-Rw-Rate-Edit.
066600     move     spaces to Gmr-Ef-Success.
066700     move     Gm-Rw-Rate-Edit to Gmr-Ef-Success (1:6).
066800     move     "%" to Gmr-Ef-Success (7:1).
066850*    Error Rate % = Errors over the same denominator.
066900     compute  Gm-Rw-Rate-Num rounded =
067000              Gm-Cmp-Errors (Gm-Rw-Ix) / Gm-Rw-Denom * 100
067100              on size error move zero to Gm-Rw-Rate-Num.
067200     move     Gm-Rw-Rate-Num to Gm-Rw-Rate-Edit-2.
067300     move     spaces to Gmr-Ef-Error.
067400     move     Gm-Rw-Rate-Edit-2 to Gmr-Ef-Error (1:6).
067500     move     "%" to Gmr-Ef-Error (7:1).
067550*    Files Completed = Processed plus Created, the count of client
067560*    outcomes that needed no further action that period.
067600     compute  Gm-Rw-Files-Completed =
067700              Gm-Cmp-Processed (Gm-Rw-Ix) + Gm-Cmp-Created (Gm-Rw-Ix).
067800     move     Gm-Rw-Files-Completed to Gm-Rw-Count-Edit.
067900     move     Gm-Rw-Count-Edit to Gmr-Ef-Completed.
068000     perform  ZZ810-Check-Page.
068100     move     GM-Efficiency-Print-Line to GM-Report-Record.
068200     write    GM-Report-Record.
068300     add      1 to Gm-Line-Cnt.
068400     exit.
068500 CC030-Exit.
068600     exit.
068700*
068800*    Print-Journey - client x period matrix, unpivoted to one row
068900*    per cell (Client/State/Period/Status) since the period count
069000*    varies run to run.  Only the current (last) period carries
069100*    real client detail - every earlier column is Not Present.
069200*
069300 CC040-Print-Journey.
069400     move     spaces to GM-Banner-Line.
069500     move     "CLIENT JOURNEY" to Gmr-Ban-Text.
069600     perform  ZZ840-Write-Banner.
069650*    Outer loop over clients, inner loop over periods - every
069660*    client gets Gm-Cmp-Count rows, whether or not they appear in
069670*    every period, so a long-PRIORSUM run prints a wide matrix.
069700     move     1 to Gm-Rw-Ix.
069800 CC041-Client-Loop.
069900     if       Gm-Rw-Ix > Gm-Client-Count
070000              go to CC040-Exit.
070100     move     1 to Gm-Rw-Ix2.
070200 CC042-Period-Loop.
070300     if       Gm-Rw-Ix2 > Gm-Cmp-Count
070400              go to CC045-Next-Client.
070500     perform  CC043-Write-Cell thru CC044-Put.
070600     add      1 to Gm-Rw-Ix2.
070700     go       to CC042-Period-Loop.
070800 CC043-Write-Cell.
070900     move     spaces to GM-Journey-Print-Line.
071000     move     Gm-Clt-Name (Gm-Rw-Ix) to Gmr-Jr-Name.
071100     move     Gm-Clt-State (Gm-Rw-Ix) to Gmr-Jr-State.
071200     move     Gm-Cmp-Month (Gm-Rw-Ix2) to Gmr-Jr-Period (1:3).
071300     move     " " to Gmr-Jr-Period (4:1).
071400     move     Gm-Cmp-Year (Gm-Rw-Ix2) to Gmr-Jr-Period (5:4).
071450*    Only the table's LAST entry is the current, live period - the
071460*    client table GMSCAN built is for that period alone, so every
071470*    earlier column in the matrix is necessarily Not Present.
071500     if       Gm-Rw-Ix2 < Gm-Cmp-Count
071600              move "Not Present" to Gmr-Jr-Status
071700              go to CC044-Put.
071800     if       Gm-Clt-Issue-None (Gm-Rw-Ix)
071900              move "Processed  " to Gmr-Jr-Status
072000              go to CC044-Put.
072100     if       Gm-Clt-Issue-Created (Gm-Rw-Ix)
072200              move "Created    " to Gmr-Jr-Status
072300              go to CC044-Put.
072400     if       Gm-Clt-Issue-Warning (Gm-Rw-Ix)
072500              move "Warning    " to Gmr-Jr-Status
072600              go to CC044-Put.
072700     move     "Error      " to Gmr-Jr-Status.
072800 CC044-Put.
072900     perform  ZZ810-Check-Page.
073000     move     GM-Journey-Print-Line to GM-Report-Record.
073100     write    GM-Report-Record.
073200     add      1 to Gm-Line-Cnt.
073300     exit.
073400 CC045-Next-Client.
073500     add      1 to Gm-Rw-Ix.
073600     go       to CC041-Client-Loop.
073700 CC040-Exit.
073800     exit.
073900*
074000*    Print-Executive - latest period (the table's last entry) set
074100*    against the one before it, the table already carrying the
074200*    prior periods in chronological input order.
074300*
074400 CC050-Print-Executive.
074500     move     spaces to GM-Banner-Line.
074600     move     "EXECUTIVE DASHBOARD" to Gmr-Ban-Text.
074700     perform  ZZ840-Write-Banner.
074750*    Current period is always the last Comparison-Table row (current
074760*    period is appended last by GMPROC's Append-Current); the row
074770*    immediately before it is the "previous period" for every delta
074780*    below, the table's own input order, not the Trends chronological
074790*    sort - if PRIORSUM itself was out of order this dashboard will
074795*    be too, same as it always has been.
074800     compute  Gm-Rw-Ix = Gm-Cmp-Count - 1.
074900     move     "Current Period" to Gmr-Lv-Label.
075000     move     spaces to Gmr-Lv-Value.
075100     move     Gm-Cmp-Month (Gm-Cmp-Count) to Gmr-Lv-Value (1:3).
075200     move     " " to Gmr-Lv-Value (4:1).
075300     move     Gm-Cmp-Year (Gm-Cmp-Count) to Gmr-Lv-Value (5:4).
075400     perform  ZZ830-Write-Pair.
075500     move     "Total Clients" to Gmr-Lv-Label.
075600     move     Gm-Cmp-Gstr2b-Clients (Gm-Cmp-Count) to
075700                      Gm-Rw-Count-Edit.
075800     move     Gm-Rw-Count-Edit to Gmr-Lv-Value.
075900     perform  ZZ830-Write-Pair.
075950*    Same Success/Error Rate formulas as Print-Efficiency, against
075960*    the current (last) period only - this dashboard doesn't walk
075970*    every period the way Efficiency does.
076000     if       Gm-Cmp-Gstr2b-Clients (Gm-Cmp-Count) = zero
076100              move 1 to Gm-Rw-Denom
076200     else
076300              move Gm-Cmp-Gstr2b-Clients (Gm-Cmp-Count) to
076400                      Gm-Rw-Denom.
076500     compute  Gm-Rw-Rate-Num rounded =
076600              (Gm-Cmp-Processed (Gm-Cmp-Count) +
076700               Gm-Cmp-Created (Gm-Cmp-Count)) / Gm-Rw-Denom * 100
076800              on size error move zero to Gm-Rw-Rate-Num.
076900     move     Gm-Rw-Rate-Num to Gm-Rw-Rate-Edit.
077000     move     "Success Rate" to Gmr-Lv-Label.
077100     move     spaces to Gmr-Lv-Value.
077200     move     Gm-Rw-Rate-Edit to Gmr-Lv-Value (1:6).
077300     move     "%" to Gmr-Lv-Value (7:1).
077400     perform  ZZ830-Write-Pair.
077500     move     "Files Created" to Gmr-Lv-Label.
077600     move     Gm-Cmp-Created (Gm-Cmp-Count) to Gm-Rw-Count-Edit.
077700     move     Gm-Rw-Count-Edit to Gmr-Lv-Value.
077800     perform  ZZ830-Write-Pair.
077900     compute  Gm-Rw-Rate-Num rounded =
078000              Gm-Cmp-Errors (Gm-Cmp-Count) / Gm-Rw-Denom * 100
078100              on size error move zero to Gm-Rw-Rate-Num.
078200     move     Gm-Rw-Rate-Num to Gm-Rw-Rate-Edit-2.
078300     move     "Error Rate" to Gmr-Lv-Label.
078400     move     spaces to Gmr-Lv-Value.
078500     move     Gm-Rw-Rate-Edit-2 to Gmr-Lv-Value (1:6).
078600     move     "%" to Gmr-Lv-Value (7:1).
078700     perform  ZZ830-Write-Pair.
078750*    Client Growth is signed (Gmr-Rw-Delta-Edit carries the + or -),
078760*    current less previous, so a shrinking book of clients shows
078770*    as a negative figure rather than an unsigned count.
078800     compute  Gm-Rw-Delta-Num =
078900              Gm-Cmp-Gstr2b-Clients (Gm-Cmp-Count) -
079000              Gm-Cmp-Gstr2b-Clients (Gm-Rw-Ix).
079100     move     Gm-Rw-Delta-Num to Gm-Rw-Delta-Edit.
079200     move     spaces to Gm-Rw-Delta-Text.
079300     move     Gm-Rw-Delta-Edit to Gm-Rw-Delta-Text (1:5).
079400     move     "Client Growth" to Gmr-Lv-Label.
079500     move     spaces to Gmr-Lv-Value.
079600     move     Gm-Rw-Delta-Text to Gmr-Lv-Value (1:8).
079700     perform  ZZ830-Write-Pair.
079750*    Error Reduction is the other way round - previous less current,
079760*    so fewer errors than last period prints as a positive figure.
079800     compute  Gm-Rw-Delta2-Num =
079900              Gm-Cmp-Errors (Gm-Rw-Ix) - Gm-Cmp-Errors (Gm-Cmp-Count).
080000     move     Gm-Rw-Delta2-Num to Gm-Rw-Delta2-Edit.
080100     move     spaces to Gm-Rw-Delta2-Text.
080200     move     Gm-Rw-Delta2-Edit to Gm-Rw-Delta2-Text (1:5).
080300     move     "Error Reduction" to Gmr-Lv-Label.
080400     move     spaces to Gmr-Lv-Value.
080500     move     Gm-Rw-Delta2-Text to Gmr-Lv-Value (1:8).
080600     perform  ZZ830-Write-Pair.
080700 CC050-Exit.
080800     exit.
080900*
081000*    Print-Actions - the narrative recommendation lines, same
081100*    latest/previous pair as Print-Executive above.
081200*
081300 CC060-Print-Actions.
081400     move     spaces to GM-Banner-Line.
081500     move     "ACTION ITEMS" to Gmr-Ban-Text.
081600     perform  ZZ840-Write-Banner.
081650*    Same current/previous pairing as Print-Executive - the growth
081660*    line is skipped outright (no line printed) when the count has
081670*    not moved at all, rather than saying "grew by 0 clients".
081700     compute  Gm-Rw-Ix = Gm-Cmp-Count - 1.
081800     compute  Gm-Rw-Delta-Num =
081900              Gm-Cmp-Gstr2b-Clients (Gm-Cmp-Count) -
082000              Gm-Cmp-Gstr2b-Clients (Gm-Rw-Ix).
082100     if       Gm-Rw-Delta-Num = zero
082200              go to CC062-Error-Rate.
082300     move     spaces to GM-Action-Print-Line.
082350*    Same signed delta as Print-Executive's Client Growth figure,
082360*    just worded out as a sentence instead of printed as a number -
082370*    Gm-Rw-Count-Edit below takes the magnitude only in both branches,
082380*    the wording itself (grew/decreased) carries the sign.
082400     if       Gm-Rw-Delta-Num < zero
082500              go to CC061-Growth-Down.
082600     move     Gm-Rw-Delta-Num to Gm-Rw-Count-Edit.
082700     string   "Positive: Client base grew by " delimited by size
082800              Gm-Rw-Count-Edit delimited by size
082900              " clients" delimited by size
083000              into Gmr-Ac-Text.
083100     go       to CC0615-Put-Growth.
083200 CC061-Growth-Down.
083300     compute  Gm-Rw-Delta2-Num = Gm-Rw-Delta-Num * -1.
083400     move     Gm-Rw-Delta2-Num to Gm-Rw-Count-Edit.
083500     string   "Attention: Client base decreased by " delimited by
083600                      size
083700              Gm-Rw-Count-Edit delimited by size
083800              " clients" delimited by size
083900              into Gmr-Ac-Text.
084000 CC0615-Put-Growth.
084100     perform  ZZ810-Check-Page.
084200     move     GM-Action-Print-Line to GM-Report-Record.
084300     write    GM-Report-Record.
084400     add      1 to Gm-Line-Cnt.
084500 CC062-Error-Rate.
084600     if       Gm-Cmp-Gstr2b-Clients (Gm-Cmp-Count) = zero
084700              move 1 to Gm-Rw-Denom
084800     else
084900              move Gm-Cmp-Gstr2b-Clients (Gm-Cmp-Count) to
085000                      Gm-Rw-Denom.
085100     compute  Gm-Rw-Rate-Num rounded =
085200              Gm-Cmp-Errors (Gm-Cmp-Count) / Gm-Rw-Denom * 100
085300              on size error move zero to Gm-Rw-Rate-Num.
085400     move     Gm-Rw-Rate-Num to Gm-Rw-Rate-Edit.
085450*    Thresholds per the firm's own filing-season rule of thumb -
085460*    over 10% wants a look today, 5-10% just wants watching, under
085470*    5% is normal week-to-week noise.
085500     move     spaces to GM-Action-Print-Line.
085600     if       Gm-Rw-Rate-Num > 10.0
085700              string "High Priority: Error rate is " delimited by
085800                      size
085900                     Gm-Rw-Rate-Edit delimited by size
086000                     "% - Investigate issues" delimited by size
086100                     into Gmr-Ac-Text
086200              go to CC0625-Put-Rate.
086300     if       Gm-Rw-Rate-Num > 5.0
086400              string "Medium Priority: Error rate is " delimited by
086500                      size
086600                     Gm-Rw-Rate-Edit delimited by size
086700                     "% - Monitor closely" delimited by size
086800                     into Gmr-Ac-Text
086900              go to CC0625-Put-Rate.
087000     string   "Good: Error rate is " delimited by size
087100              Gm-Rw-Rate-Edit delimited by size
087200              "% - Within acceptable range" delimited by size
087300              into Gmr-Ac-Text.
087400 CC0625-Put-Rate.
087500     perform  ZZ810-Check-Page.
087600     move     GM-Action-Print-Line to GM-Report-Record.
087700     write    GM-Report-Record.
087800     add      1 to Gm-Line-Cnt.
087850*    Third action line is optional - only printed when the current
087860*    period actually created any GSTR-2B files from IMS, a
087870*    housekeeping reminder rather than a growth/error judgement.
087900     if       Gm-Cmp-Created (Gm-Cmp-Count) = zero
088000              go to CC060-Exit.
088100     move     Gm-Cmp-Created (Gm-Cmp-Count) to Gm-Rw-Count-Edit.
088200     move     spaces to GM-Action-Print-Line.
088300     string   "Process: " delimited by size
088400              Gm-Rw-Count-Edit delimited by size
088500              " GSTR-2B files created from IMS - Verify accuracy"
088600                      delimited by size
088700              into Gmr-Ac-Text.
088800     perform  ZZ810-Check-Page.
088900     move     GM-Action-Print-Line to GM-Report-Record.
089000     write    GM-Report-Record.
089100     add      1 to Gm-Line-Cnt.
089200 CC060-Exit.
089300     exit.
089400*
089500*    Write-Heading - firm/page banner, blank line below it, reset
089600*    the line counter.  Performed directly on the first section
089700*    and again whenever Check-Page below finds the page is full.
089800*
089900 ZZ800-Write-Heading.
090000     add      1 to Gm-Page-Cnt.
090100     move     spaces to GM-Heading-Line-1.
090200     move     Gm-Page-Cnt to Gmr-H1-Page-No.
090300     move     GM-Heading-Line-1 to GM-Report-Record.
090400     write    GM-Report-Record.
090500     move     spaces to GM-Report-Record.
090600     write    GM-Report-Record.
090700     move     2 to Gm-Line-Cnt.
090750*    Check-Page - the shop's standard page break test, unchanged
090760*    from the payroll job this module started from.  Gm-Line-Cnt
090770*    starts the run at 99 on purpose, so the very first line written
090780*    forces a heading without a special case for page one.
090800 ZZ810-Check-Page.
090900     if       Gm-Line-Cnt >= Gm-Page-Limit
091000              perform ZZ800-Write-Heading.
091050*    Write-Pair - every "Label ... Value" row in every section goes
091060*    through here, so a single page-break test covers them all.
091100 ZZ830-Write-Pair.
091200     perform  ZZ810-Check-Page.
091300     move     GM-Label-Value-Line to GM-Report-Record.
091400     write    GM-Report-Record.
091500     add      1 to Gm-Line-Cnt.
091550*    Write-Banner - section title plus the blank line under it that
091560*    every section opens with.
091600 ZZ840-Write-Banner.
091700     perform  ZZ810-Check-Page.
091800     move     GM-Banner-Line to GM-Report-Record.
091900     write    GM-Report-Record.
092000     add      1 to Gm-Line-Cnt.
092100     move     spaces to GM-Report-Record.
092200     write    GM-Report-Record.
092300     add      1 to Gm-Line-Cnt.
092400 ZZ900-Exit.
092500     exit     program.
