000100*******************************************
000200*                                          *
000300*  Record Definition For Processed        *
000400*    Client Result File                   *
000500*    Line Sequential - one entry per      *
000600*    client actually dispatched by the    *
000700*    batch processing engine this run     *
000800*******************************************
000900*  File size 100 bytes - no filler, this is the full width.
001000*
001100* 11/02/26 vbc - Created for GM run, taken from wspychk shape.
001200* 13/02/26 vbc - Res-Category widened to 6 to hold "CREATE".
001250* 10/08/2026 rd - Dropped the trailing filler(4) - it over-ran
001270*                 the 100-byte RESULT record by 4 bytes and
001290*                 nothing ever referenced it.
001300*
001400 01  GM-Result-Record.
001500     03  Res-Client-Name      pic x(30).
001600     03  Res-State-Code       pic xx.
001700     03  Res-Has-Gstr2b       pic x.
001800         88  Res-Gstr2b-Present       value "Y".
001900         88  Res-Gstr2b-Absent        value "N".
002000     03  Res-Has-Ims          pic x.
002100         88  Res-Ims-Present          value "Y".
002200         88  Res-Ims-Absent           value "N".
002300     03  Res-Category         pic x(6).
002400         88  Res-Cat-Merge            value "MERGE ".
002500         88  Res-Cat-Create           value "CREATE".
002600         88  Res-Cat-Copy             value "COPY  ".
002700     03  Res-Issue-Type       pic x(8).
002800         88  Res-Issue-None           value "None    ".
002900         88  Res-Issue-Created        value "Created ".
003000         88  Res-Issue-Warning        value "Warning ".
003100         88  Res-Issue-Error          value "Error   ".
003200     03  Res-Error-Code       pic x(20).
003300     03  Res-Status-Text      pic x(32).
003500*
