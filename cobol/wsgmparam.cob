000100*******************************************
000200*                                          *
000300*  Working Storage For The GM Run         *
000400*    Parameter Block                      *
000500*     Passed to every GM module via       *
000600*     the Linkage Section                 *
000700*******************************************
000800*  Block size 40 bytes padded to 48 by filler.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 11/02/26 vbc - Created for GM run.
001300* 14/02/26 vbc - Added Gm-Parm-Run-Date for report headings.
001400* 20/02/26 vbc - Added Gm-Parm-Debugging, replaces old logger
001500*                module use per current house standard.
001600*
001700 01  GM-Run-Parameters.
001800*    Gm-Parm-Period-Month/Year - blank month triggers auto-detect.
001900     03  Gm-Parm-Period-Month    pic x(3).
002000     03  Gm-Parm-Period-Year     pic x(4).
002100*    Gm-Parm-Total-Clients / Not-Generated - zero = not supplied.
002200     03  Gm-Parm-Total-Clients   pic 9(5)      comp.
002300     03  Gm-Parm-Not-Generated   pic 9(5)      comp.
002400     03  Gm-Parm-Run-Date        pic 9(8)      comp.
002500*    Test hook - forces the ims_sheet_missing merge error for
002600*    regression testing, since the inventory abstraction has no
002700*    other way to model a present-but-empty IMS workbook.
002800     03  Gm-Parm-Force-Ims-Miss  pic x         value "N".
002900         88  Gm-Force-Ims-Miss        value "Y".
003000     03  Gm-Parm-Auto-Detect     pic x         value "N".
003100         88  Gm-Auto-Detect-On        value "Y".
003200     03  Gm-Parm-Debugging       pic x         value "N".
003300         88  Gm-Debugging-On          value "Y".
003400     03  filler                  pic x(8).
003500*
