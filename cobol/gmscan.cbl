000100*****************************************************************
000200*                                                               *
000300*        GM Intake Scanner, Folder Validator, Previewer         *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*
000900      program-id.         gmscan.
001000      author.             S R Deshmukh.
001100      installation.       Anand Tax Consultants Pvt Ltd - EDP Section.
001200      date-written.       09/01/1989.
001300      date-compiled.
001400      security.           Copyright (C) 1989-2026, Anand Tax
001500                           Consultants Pvt Ltd.  All rights reserved.
001600*    Remarks.            Reads the INVENTORY file for the selected
001700*                        run period, builds the in-memory client
001800*                        table in ascending key order, validates the
001900*                        folder counts against the operator's
002000*                        expected totals, runs the preview counter
002100*                        and - when no period was supplied - the
002200*                        auto-detection scan.  Called once by GM000
002300*                        ahead of GMPROC.
002400*    Version.            See Prog-Name in WS.
002500*    Called Modules.     GMDATE, GMKEY.
002600*    Files Used.         INVENTORY (input).
002700*
002800* Changes:
002900* 09/01/1989 srd - 1.0.00 Created - was the branch-extract scan and
003000*                         count-check for the old sales-tax run.
003100* 17/08/1994 srd -    .01 Added the operator expected-count check,
003200*                         previously done by hand off the print-out.
003300* 19/06/1998 srd -    .02 Y2K review - INV-YEAR already held as 4
003400*                         digits in the extract, no change needed.
003500* 22/02/2006 amk - 2.0    Client table changed from a flat array
003600*                         scanned linearly to an ascending-key OCCURS
003700*                         with INDEXED BY, SEARCH ALL replaces the
003800*                         old sequential lookup.
003900* 23/09/2017 pn  - 3.0.00 Converted to the GSTR-2B / IMS Reco intake
004000*                         scan - branch/ledger extract replaced by
004100*                         GSTR2B-*/ImsReco-* inventory records, calls
004200*                         GMKEY for key build and extra-file test.
004300* 30/01/2018 pn      .01  Added auto-detection scan (ff-series) for
004400*                         runs started with a blank period.
004500* 22/02/2026 rd  -    .02 Folder validator and preview split out of
004600*                         GMPROC into this module - GMPROC now only
004700*                         dispatches and writes RESULTS.
004750* 10/08/2026 rd  -    .03 Validate-Folder now calls GMDATE to check
004760*                         the period abbreviation/year properly -
004770*                         was only testing for a blank month.
004780* 10/08/2026 rd  -    .04 Find-Or-Insert was collapsing a client's
004781*                         duplicate GSTR-2B records to a flag and
004782*                         nothing else - the duplicate rule never
004783*                         ran.  Added CC038-Best-Gstr2b, which
004784*                         calls GMKEY's Best-File for real on the
004785*                         second and later candidate for a client.
004786*                         Also fixed the auto-detect client count -
004787*                         it was tallying every matching GSTR-2B
004788*                         record, not every unique client; added a
004789*                         second pass (FF034-onwards) that builds
004790*                         the real client table for the detected
004791*                         period before counting it.
004792* 10/08/2026 rd  -    .05 Two PERFORMs here were missing THRU -
004793*                         Classify-Client's MERGE/CREATE branches
004794*                         GO TO past Count-Loop's range and broke
004795*                         the validator summary after the first
004796*                         such client; Tally-One's own range
004797*                         never reached the scan/insert paragraphs
004798*                         at all, so auto-detection never found a
004799*                         period.  Added THRU DD025-Exit and THRU
004800*                         FF025-Exit to the two calls.
004810*
004900*****************************************************************
005000* Copyright Notice.
005100* This module is part of the GM (GSTR-2B / IMS Merge) batch system
005200* of Anand Tax Consultants Pvt Ltd and is supplied to clients of the
005300* firm under the GNU General Public License; see file COPYING.
005400* Distributed WITHOUT ANY WARRANTY - see the licence for details.
005500*****************************************************************
005600*
005700 environment             division.
005800 configuration           section.
005900 source-computer.        GNU-LINUX.
006000 object-computer.        GNU-LINUX.
006100 special-names.
006200     c01 is top-of-form
006300     class gm-alpha is "A" thru "Z"
006400     upsi-0 is gm-upsi-test-sw.
006500 input-output            section.
006600 file-control.
006700     select   GM-Inventory-File assign to "INVENTORY"
006800              organization is line sequential
006900              file status is Gm-Inv-Status.
007000*
007100 data                    division.
007200 file                    section.
007300 fd  GM-Inventory-File.
007400     copy     wsgminv.cob.
007500*
007600 working-storage         section.
007700 77  prog-name               pic x(15)  value "GMSCAN (3.0.05)".
007800 77  ws-filler               pic x(1).
007900*
008000 01  GM-Inv-Status           pic xx       value "00".
008100     88  Gm-Inv-Ok                value "00".
008200     88  Gm-Inv-Eof                value "10".
008300*
008400     copy wsgmcall.cob.
008500     copy wsgmparam.cob.
008600     copy wsgmwork.cob.
008700*
008800*    Private linkage areas for CALLed utility modules - not the
008900*    shop-wide blocks, these are GMKEY's and GMDATE's own.
009000 01  GM-Key-Call-Area.
009100     03  Gmkey-Function          pic x.
009200     03  Gmkey-In-Name           pic x(30).
009300     03  Gmkey-In-State          pic xx.
009400     03  Gmkey-In-Key            pic x(33).
009500     03  Gmkey-Out-Name          pic x(30).
009600     03  Gmkey-Out-State         pic xx.
009700     03  Gmkey-Out-Key           pic x(33).
009800     03  Gmkey-Cand-Count        pic 9(2)      comp.
009900     03  Gmkey-Cand-Dup-Seq      pic 9(2)      comp occurs 20.
010000     03  Gmkey-Best-Ix           pic 9(2)      comp.
010100     03  Gmkey-Test-File-Type    pic x.
010200     03  Gmkey-Test-Month        pic x(3).
010300     03  Gmkey-Test-Year         pic x(4).
010400     03  Gmkey-Sel-Month         pic x(3).
010500     03  Gmkey-Sel-Year          pic x(4).
010600     03  Gmkey-Extra-Flag        pic x.
010700     03  filler                  pic x(4).
010800 01  GM-Key-Call-Area-R  redefines GM-Key-Call-Area.
010900     03  Gmkey-Area-Bytes        pic x occurs 195.
011000*
011100 01  GM-Date-Call-Area.
011200     03  Gmdate-Function          pic x.
011300     03  Gmdate-In-Abbr           pic x(3).
011400     03  Gmdate-In-Num            pic 99.
011500     03  Gmdate-In-Year           pic x(4).
011600     03  Gmdate-Out-Abbr          pic x(3).
011700     03  Gmdate-Out-Num           pic 99.
011800     03  Gmdate-Out-Fin-Year      pic x(7).
011900     03  Gmdate-Out-Prev-Abbr     pic x(3).
012000     03  Gmdate-Out-Prev-Year     pic x(4).
012100     03  Gmdate-Out-Sort-Key      pic 9(6)      comp.
012200     03  Gmdate-Valid-Flag        pic x.
012300     03  filler                   pic x(4).
012400*
012500*    Subscripts / working counters used while the client table is
012600*    built and while the auto-detect tally is scanned.
012700 01  GM-Scan-Work.
012800     03  Gm-Sw-Ix                pic 9(5)      comp.
012900     03  Gm-Sw-Found-Ix          pic 9(5)      comp.
013000     03  Gm-Sw-Insert-Ix         pic 9(5)      comp.
013100     03  Gm-Sw-Tally-Ix          pic 9(3)      comp.
013200     03  Gm-Sw-Best-Month        pic x(3).
013300     03  Gm-Sw-Best-Year         pic x(4).
013400     03  Gm-Sw-Best-Count        pic 9(5)      comp.
013500     03  Gm-Sw-Expected          pic 9(5)      comp.
013600 01  GM-Scan-Work-R  redefines GM-Scan-Work.
013700     03  Gm-Sw-Bytes             pic x occurs 28.
013800*
013900*    Small in-memory tally of (month,year) pairs seen on GSTR-2B
014000*    records, used only by the auto-detection scan.
014100 01  GM-Tally-Table.
014200     03  Gm-Tally-Count           pic 9(3)      comp.
014300     03  Gm-Tally-Entry  occurs 120 times.
014400         05  Gm-Tly-Month         pic x(3).
014500         05  Gm-Tly-Year          pic x(4).
014600         05  Gm-Tly-Count         pic 9(5)      comp.
014700 01  GM-Tally-Table-R  redefines GM-Tally-Table.
014800     03  Gm-Tally-Flat            pic x(1082).
014900*
015000 procedure division using GM-Calling-Data, GM-Run-Parameters, GM-Tables.
015100*
015200 AA000-Main.
015300     move     "GMSCAN  " to Gm-Called.
015400     move     zero to Gm-Client-Count Gm-Extra-Count.
015500     if       Gm-Auto-Detect-On
015600              perform FF010-Auto-Detect thru FF040-Exit.
015700     perform  BB010-Read-Inventory thru BB090-Exit.
015800     perform  DD010-Validate-Folder thru DD050-Exit.
015900     perform  EE010-Preview-Counts thru EE020-Exit.
016000     goback.
016100*
016200*    Read-Inventory - one pass over INVENTORY, builds the client
016300*    table and the extras list; classification per SPEC step 2.
016400*
016500 BB010-Read-Inventory.
016600     open     input GM-Inventory-File.
016700     if       not Gm-Inv-Ok
016800              set Gm-Return-Error to true
016900              go to BB090-Exit.
017000     move     Gm-Parm-Period-Month to Gmkey-Sel-Month.
017100     move     Gm-Parm-Period-Year to Gmkey-Sel-Year.
017200 BB020-Read-Loop.
017300     read     GM-Inventory-File
017400              at end set Gm-Inv-Eof to true
017500              go to BB080-End-Read.
017600     perform  CC010-Classify-Record thru CC040-Exit.
017700     go       to BB020-Read-Loop.
017800 BB080-End-Read.
017900     close    GM-Inventory-File.
018000 BB090-Exit.
018100     exit.
018200*
018300*    Classify-Record - decide retain / extra, build the client-key
018400*    entry (or update flags on an existing one) for retained rows.
018500*
018600 CC010-Classify-Record.
018700     move     Inv-File-Type to Gmkey-Test-File-Type.
018800     move     Inv-Month     to Gmkey-Test-Month.
018900     move     Inv-Year      to Gmkey-Test-Year.
019000     move     "X"           to Gmkey-Function.
019100     call     "GMKEY" using GM-Key-Call-Area.
019200     if       Gmkey-Extra-Flag = "Y"
019300              perform CC020-Add-Extra thru CC020-Exit
019400              go to CC040-Exit.
019500     perform  CC030-Find-Or-Insert thru CC030-Exit.
019600     if       Inv-Is-Gstr2b
019700              perform CC038-Best-Gstr2b thru CC038-Exit.
019800     if       Inv-Is-Ims
019900              move "Y" to Gm-Clt-Has-Ims (Gm-Sw-Found-Ix).
020000 CC040-Exit.
020100     exit.
020200*
020300*    Add-Extra - extras are not de-duplicated by client, one entry
020400*    per unrecognised / non-matching-period intake file.
020500*
020600 CC020-Add-Extra.
020700     if       Gm-Extra-Count >= 200
020800              go to CC020-Exit.
020900     add      1 to Gm-Extra-Count.
021000     move     Inv-File-Name to Gm-Extra-File-Name (Gm-Extra-Count).
021100 CC020-Exit.
021200     exit.
021300*
021400*    Find-Or-Insert - ordered insert into Gm-Client-Table keeping the
021500*    name/state ascending key order the OCCURS clause promises, so
021600*    GMPROC's SEARCH ALL stays valid.  Sets Gm-Sw-Found-Ix to the
021700*    entry's final position either way.
021800*
021900 CC030-Find-Or-Insert.
022000     move     1 to Gm-Sw-Insert-Ix.
022100     if       Gm-Client-Count = zero
022200              go to CC034-Insert-Here.
022300     move     1 to Gm-Sw-Ix.
022400 CC031-Scan.
022500     if       Gm-Sw-Ix > Gm-Client-Count
022600              move Gm-Sw-Ix to Gm-Sw-Insert-Ix
022700              go to CC034-Insert-Here.
022800     if       Gm-Clt-Name (Gm-Sw-Ix) = Inv-Client-Name
022900       and    Gm-Clt-State (Gm-Sw-Ix) = Inv-State-Code
023000              move Gm-Sw-Ix to Gm-Sw-Found-Ix
023100              go to CC030-Exit.
023200     if       Gm-Clt-Name (Gm-Sw-Ix) > Inv-Client-Name
023300              move Gm-Sw-Ix to Gm-Sw-Insert-Ix
023400              go to CC034-Insert-Here.
023500     if       Gm-Clt-Name (Gm-Sw-Ix) = Inv-Client-Name
023600       and    Gm-Clt-State (Gm-Sw-Ix) > Inv-State-Code
023700              move Gm-Sw-Ix to Gm-Sw-Insert-Ix
023800              go to CC034-Insert-Here.
023900     add      1 to Gm-Sw-Ix.
024000     go       to CC031-Scan.
024100 CC034-Insert-Here.
024150*    Table-full is treated as a silent cap, not an error - the
024160*    run carries on, the 501st distinct client just never gets a
024170*    table entry of its own.
024200     if       Gm-Client-Count >= 500
024300              move Gm-Client-Count to Gm-Sw-Found-Ix
024400              go to CC030-Exit.
024450*    Opens up the gap at Gm-Sw-Insert-Ix by sliding every entry from
024460*    the current last one down to it, one slot at a time, working
024470*    backwards so nothing gets overwritten before it's copied.
024500     move     Gm-Client-Count to Gm-Sw-Ix.
024600 CC035-Shift-Down.
024700     if       Gm-Sw-Ix < Gm-Sw-Insert-Ix
024800              go to CC037-New-Entry.
024900     move     Gm-Client-Entry (Gm-Sw-Ix) to Gm-Client-Entry (Gm-Sw-Ix + 1)
025000     subtract 1 from Gm-Sw-Ix.
025100     go       to CC035-Shift-Down.
025200 CC037-New-Entry.
025300     add      1 to Gm-Client-Count.
025400     move     Inv-Client-Name  to Gm-Clt-Name (Gm-Sw-Insert-Ix).
025500     move     Inv-State-Code   to Gm-Clt-State (Gm-Sw-Insert-Ix).
025600     move     "N"              to Gm-Clt-Has-Gstr2b (Gm-Sw-Insert-Ix).
025700     move     "N"              to Gm-Clt-Has-Ims (Gm-Sw-Insert-Ix).
025800     move     spaces           to Gm-Clt-Category (Gm-Sw-Insert-Ix).
025900     move     spaces           to Gm-Clt-File-Status (Gm-Sw-Insert-Ix).
026000     move     "None    "       to Gm-Clt-Issue-Type (Gm-Sw-Insert-Ix).
026100     move     spaces           to Gm-Clt-Error-Code (Gm-Sw-Insert-Ix).
026200     move     spaces           to Gm-Clt-Status-Text (Gm-Sw-Insert-Ix).
026210     move     spaces           to
026220                      Gm-Clt-Gstr2b-File-Name (Gm-Sw-Insert-Ix).
026230     move     zero             to
026240                      Gm-Clt-Gstr2b-Dup-Seq (Gm-Sw-Insert-Ix).
026300     move     Gm-Sw-Insert-Ix  to Gm-Sw-Found-Ix.
026400 CC030-Exit.
026500     exit.
026600*
026610*    Best-Gstr2b - apply the duplicate ("best file") rule as each
026620*    retained GSTR-2B record is read.  First candidate for the
026630*    client just takes the slot.  Every later candidate is put
026640*    up against the one already held via GMKEY's own Best-File
026650*    routine - two candidates at a time, in the order read, is
026660*    all Best-File needs to settle "first suffixed wins, else
026670*    first in order" one challenger at a time.
026680*
026690 CC038-Best-Gstr2b.
026700     if       not Gm-Clt-Gstr2b-Yes (Gm-Sw-Found-Ix)
026710              move "Y" to Gm-Clt-Has-Gstr2b (Gm-Sw-Found-Ix)
026720              move Inv-File-Name to
026730                      Gm-Clt-Gstr2b-File-Name (Gm-Sw-Found-Ix)
026740              move Inv-Dup-Seq to
026750                      Gm-Clt-Gstr2b-Dup-Seq (Gm-Sw-Found-Ix)
026760              go to CC038-Exit.
026770     move     Gm-Clt-Gstr2b-Dup-Seq (Gm-Sw-Found-Ix) to
026780                      Gmkey-Cand-Dup-Seq (1).
026790     move     Inv-Dup-Seq       to Gmkey-Cand-Dup-Seq (2).
026800     move     2                 to Gmkey-Cand-Count.
026810     move     "F"               to Gmkey-Function.
026820     call     "GMKEY" using GM-Key-Call-Area.
026830     if       Gmkey-Best-Ix = 2
026840              move Inv-File-Name to
026850                      Gm-Clt-Gstr2b-File-Name (Gm-Sw-Found-Ix)
026860              move Inv-Dup-Seq to
026870                      Gm-Clt-Gstr2b-Dup-Seq (Gm-Sw-Found-Ix).
026880 CC038-Exit.
026890     exit.
026900*
026910*    Validate-Folder - derive the scan counts and raise the three
026920*    warnings plus the count-mismatch check, per SPEC rule.  A blank
026930*    period or an inventory that produced no clients fails the run -
026940*    everything else is a warning only.
026950*
027200 DD010-Validate-Folder.
027300     move     "N" to Gm-Warn-Count-Mismatch Gm-Warn-Ims-Only
027400                      Gm-Warn-Gstr-Only Gm-Warn-Extra-Files.
027500     move     zero to Gm-Sum-Gstr2b-Clients Gm-Sum-Ims-Clients
027600                       Gm-Sum-Both-Clients Gm-Sum-Gstr-Only
027700                       Gm-Sum-Ims-Only.
027750     if       Gm-Parm-Period-Month = spaces
027760              set Gm-Return-Error to true
027770              go to DD050-Exit.
027780     move     "V"                   to Gmdate-Function.
027790     move     Gm-Parm-Period-Month  to Gmdate-In-Abbr.
027795     move     Gm-Parm-Period-Year   to Gmdate-In-Year.
027797     call     "GMDATE" using GM-Date-Call-Area.
027798     if       Gmdate-Valid-Flag not = "Y"
027799              set Gm-Return-Error to true
027800              go to DD050-Exit.
027810     if       Gm-Client-Count = zero
028000              set Gm-Return-Error to true
028100              go to DD050-Exit.
028200     move     1 to Gm-Sw-Ix.
028300 DD020-Count-Loop.
028400     if       Gm-Sw-Ix > Gm-Client-Count
028500              go to DD030-Checks.
028600     perform  DD025-Classify-Client thru DD025-Exit.
028700     add      1 to Gm-Sw-Ix.
028800     go       to DD020-Count-Loop.
028900 DD025-Classify-Client.
029000     if       Gm-Clt-Gstr2b-Yes (Gm-Sw-Ix)
029100              add 1 to Gm-Sum-Gstr2b-Clients.
029200     if       Gm-Clt-Ims-Yes (Gm-Sw-Ix)
029300              add 1 to Gm-Sum-Ims-Clients.
029400     if       Gm-Clt-Gstr2b-Yes (Gm-Sw-Ix) and Gm-Clt-Ims-Yes (Gm-Sw-Ix)
029500              add 1 to Gm-Sum-Both-Clients
029600              move "MERGE " to Gm-Clt-Category (Gm-Sw-Ix)
029700              move "Both"   to Gm-Clt-File-Status (Gm-Sw-Ix)
029800              go to DD025-Exit.
029900     if       Gm-Clt-Ims-Yes (Gm-Sw-Ix)
030000              add 1 to Gm-Sum-Ims-Only
030100              move "CREATE" to Gm-Clt-Category (Gm-Sw-Ix)
030200              move "IMS Only" to Gm-Clt-File-Status (Gm-Sw-Ix)
030300              go to DD025-Exit.
030400     add      1 to Gm-Sum-Gstr-Only.
030500     move     "COPY  " to Gm-Clt-Category (Gm-Sw-Ix).
030600     move     "GSTR-2B Only" to Gm-Clt-File-Status (Gm-Sw-Ix).
030700 DD025-Exit.
030800     exit.
030900 DD030-Checks.
031000     if       Gm-Parm-Total-Clients > zero
031100              compute Gm-Sw-Expected =
031200                      Gm-Parm-Total-Clients - Gm-Parm-Not-Generated
031300              compute Gm-Warn-Mismatch-Diff =
031400                      Gm-Sum-Gstr2b-Clients - Gm-Sw-Expected
031500              if Gm-Warn-Mismatch-Diff not = zero
031600                 move "Y" to Gm-Warn-Count-Mismatch.
031700     if       Gm-Sum-Ims-Only > zero
031800              move "Y" to Gm-Warn-Ims-Only.
031900     if       Gm-Sum-Gstr-Only > zero
032000              move "Y" to Gm-Warn-Gstr-Only.
032100     if       Gm-Extra-Count > zero
032200              move "Y" to Gm-Warn-Extra-Files.
032300 DD050-Exit.
032400     exit.
032500*
032600*    Preview-Counts - client categories are already set by the
032700*    validator above, this paragraph just totals them.
032800*
032900 EE010-Preview-Counts.
033000     move     zero to Gm-Prev-Merge-Count Gm-Prev-Create-Count
033100                       Gm-Prev-Copy-Count Gm-Prev-Total-Selected.
033200     move     Gm-Extra-Count to Gm-Prev-Extra-Count.
033300     move     1 to Gm-Sw-Ix.
033400 EE012-Scan.
033500     if       Gm-Sw-Ix > Gm-Client-Count
033600              go to EE020-Exit.
033700     if       Gm-Clt-Cat-Merge (Gm-Sw-Ix)
033800              add 1 to Gm-Prev-Merge-Count.
033900     if       Gm-Clt-Cat-Create (Gm-Sw-Ix)
034000              add 1 to Gm-Prev-Create-Count.
034100     if       Gm-Clt-Cat-Copy (Gm-Sw-Ix)
034200              add 1 to Gm-Prev-Copy-Count.
034300     add      1 to Gm-Sw-Ix.
034400     go       to EE012-Scan.
034500 EE020-Exit.
034600     move     Gm-Client-Count to Gm-Prev-Total-Selected.
034700     exit.
034800*
034900*    Auto-Detect - only entered when the operator started the run
035000*    with no period; tallies GSTR-2B (month,year) pairs across the
035100*    whole inventory, irrespective of period, and picks the most
035200*    frequent pair as the detected period.  The tally below counts
035210*    RECORDS, which is right for picking the most frequent pair,
035220*    but the detected CLIENT count has to be unique clients, not
035230*    records - a client with duplicate GSTR-2B copies must count
035240*    once.  FF034-onwards re-reads the file a second time, once
035250*    the winning pair is known, and runs it through the ordinary
035260*    client-table build to get that count right.
035300*
035400 FF010-Auto-Detect.
035500     move     "N" to Gm-Auto-Found.
035550     move     zero to Gm-Tally-Count Gm-Auto-Client-Count.
035700     open     input GM-Inventory-File.
035800     if       not Gm-Inv-Ok
035900              go to FF040-Exit.
036000 FF020-Tally-Loop.
036100     read     GM-Inventory-File
036200              at end go to FF030-Pick-Best.
036300     if       Inv-Is-Gstr2b
036400              perform FF025-Tally-One thru FF025-Exit.
036500     go       to FF020-Tally-Loop.
036600 FF025-Tally-One.
036700     move     1 to Gm-Sw-Tally-Ix.
036800 FF026-Scan-Tally.
036900     if       Gm-Sw-Tally-Ix > Gm-Tally-Count
037000              go to FF028-New-Tally.
037100     if       Gm-Tly-Month (Gm-Sw-Tally-Ix) = Inv-Month
037200       and    Gm-Tly-Year (Gm-Sw-Tally-Ix) = Inv-Year
037300              add 1 to Gm-Tly-Count (Gm-Sw-Tally-Ix)
037400              go to FF025-Exit.
037500     add      1 to Gm-Sw-Tally-Ix.
037600     go       to FF026-Scan-Tally.
037700 FF028-New-Tally.
037800     if       Gm-Tally-Count >= 120
037900              go to FF025-Exit.
038000     add      1 to Gm-Tally-Count.
038100     move     Inv-Month to Gm-Tly-Month (Gm-Tally-Count).
038200     move     Inv-Year  to Gm-Tly-Year (Gm-Tally-Count).
038300     move     1         to Gm-Tly-Count (Gm-Tally-Count).
038400 FF025-Exit.
038500     exit.
038600 FF030-Pick-Best.
038700     close    GM-Inventory-File.
038800     if       Gm-Tally-Count = zero
038900              go to FF040-Exit.
039000     move     zero to Gm-Sw-Best-Count.
039100     move     1 to Gm-Sw-Tally-Ix.
039200 FF032-Scan-Best.
039300     if       Gm-Sw-Tally-Ix > Gm-Tally-Count
039310              go to FF034-Dedup-Clients.
039500     if       Gm-Tly-Count (Gm-Sw-Tally-Ix) > Gm-Sw-Best-Count
039600              move Gm-Tly-Count (Gm-Sw-Tally-Ix) to Gm-Sw-Best-Count
039700              move Gm-Tly-Month (Gm-Sw-Tally-Ix) to Gm-Sw-Best-Month
039800              move Gm-Tly-Year (Gm-Sw-Tally-Ix) to Gm-Sw-Best-Year.
039900     add      1 to Gm-Sw-Tally-Ix.
040000     go       to FF032-Scan-Best.
040010*
040020*    Dedup-Clients - the winning (month,year) pair is known now, so
040030*    re-read the inventory and run every matching GSTR-2B record
040040*    through the very same ordered-insert GMSCAN uses to build the
040050*    real client table (CC030-Find-Or-Insert) - duplicates collapse
040060*    to one entry exactly as they will when BB010-Read-Inventory
040070*    runs this period for real a moment later.  Gm-Client-Count
040080*    coming out the far side is the unique client count the spec
040090*    wants, not the record tally.
040100*
040110 FF034-Dedup-Clients.
040120     move     zero to Gm-Client-Count.
040130     open     input GM-Inventory-File.
040140     if       not Gm-Inv-Ok
040150              go to FF038-Set-Detected.
040160 FF036-Dedup-Loop.
040170     read     GM-Inventory-File
040180              at end go to FF037-Close.
040190     if       Inv-Is-Gstr2b
040200       and    Inv-Month = Gm-Sw-Best-Month
040210       and    Inv-Year  = Gm-Sw-Best-Year
040220              perform CC030-Find-Or-Insert thru CC030-Exit.
040230     go       to FF036-Dedup-Loop.
040240 FF037-Close.
040250     close    GM-Inventory-File.
040260 FF038-Set-Detected.
040270     move     "Y" to Gm-Auto-Found.
040280     move     Gm-Sw-Best-Month to Gm-Auto-Month Gm-Parm-Period-Month.
040290     move     Gm-Sw-Best-Year  to Gm-Auto-Year Gm-Parm-Period-Year.
040295     move     Gm-Client-Count  to Gm-Auto-Client-Count.
040690 FF040-Exit.
040695     exit.
